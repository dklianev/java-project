000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = RTL0CP4                                      *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Retail Store Batch System -                *
000600*                     Cash desk master record, desk assignment   *
000700*                     transaction, and in-storage desk table     *
000800*                                                                *
000900*  PROPERTY OF FAIRVIEW MERCHANDISE CO. DATA PROCESSING          *
001000*  NOT FOR USE OUTSIDE THE STORE SYSTEMS PROJECT                 *
001100*                                                                *
001200*  FUNCTION =                                                    *
001300*      Defines the CASH-DESK-MASTER input record, the            *
001400*      DESK-ASSIGNMENT-TXN input record processed by RTL0STAF    *
001500*      to open or close a desk, and the RTL0-DESK-TABLE the      *
001600*      table is kept in.  A desk may hold at most one cashier    *
001700*      and a cashier may hold at most one desk - RTL0STAF        *
001800*      enforces the exclusivity, this copybook only carries      *
001900*      the data.                                                 *
002000*                                                                *
002100*----------------------------------------------------------------*
002200*                                                                *
002300*  CHANGE ACTIVITY :                                             *
002400*      $SEG(RTL0CP4),COMP(STORESYS),PROD(BATCH   ):              *
002500*                                                                *
002600*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002700*   $D0= I40014  100 880314 HD RGV  : NEW - CASH DESK MASTER     *
002800*   $D0= I40014  100 880314 HD RGV  : LAYOUT                     *
002900*   $D1= I40342  120 900711 HD JKS  : ADD DESK TABLE, SEARCH ALL *
003000*   $D2= I41077  160 921008 HD RGV  : NEW - DESK ASSIGNMENT TXN  *
003100*   $D2= I41077  160 921008 HD RGV  : FOR ASSIGN/RELEASE ACTIONS *
003150*   $D3= I42980  240 060829 HD PDW  : CORRECTED DESK-TABLE SORT- *
003160*   $D3= I42980  240 060829 HD PDW  : PARAGRAPH COMMENT - NOW    *
003170*   $D3= I42980  240 060829 HD PDW  : READS 3920-SORT-DESK-TABLE,*
003180*   $D3= I42980  240 060829 HD PDW  : PER RTL0STAF RENUMBERING   *
003200*                                                                *
003300******************************************************************
003400*----------------------------------------------------------------*
003500*    CASH-DESK-MASTER INPUT RECORD                               *
003600*----------------------------------------------------------------*
003700 01  RTL0-DESK-RECORD.
003800     05  RTL0-DESK-ID              PIC X(10).
003900     05  RTL0-DESK-ASGN-CASH-ID    PIC X(10).
004000     05  RTL0-DESK-OPEN-FLAG       PIC X(01).
004100         88  RTL0-DESK-IS-OPEN         VALUE 'Y'.
004200         88  RTL0-DESK-IS-CLOSED       VALUE 'N'.
004300     05  FILLER                    PIC X(09).
004400
004500*----------------------------------------------------------------*
004600*    DESK-ASSIGNMENT-TXN INPUT RECORD                            *
004700*----------------------------------------------------------------*
004800 01  RTL0-DESK-TXN-RECORD.
004900     05  RTL0-DKTX-CASHIER-ID      PIC X(10).
005000     05  RTL0-DKTX-DESK-ID         PIC X(10).
005100     05  RTL0-DKTX-ACTION          PIC X(07).
005200         88  RTL0-DKTX-IS-ASSIGN       VALUE 'ASSIGN '.
005300         88  RTL0-DKTX-IS-RELEASE      VALUE 'RELEASE'.
005400     05  FILLER                    PIC X(03).
005500
005600*----------------------------------------------------------------*
005700*    IN-STORAGE DESK TABLE - LOADED FROM CASH-DESK-MASTER,       *
005800*    KEPT IN ASCENDING RTL0-DT-DESK-ID SEQUENCE BY 3920-SORT-    *
005900*    DESK-TABLE SO IT CAN BE SEARCHED WITH SEARCH ALL.           *
006000*----------------------------------------------------------------*
006100 01  RTL0-DESK-COUNT               PIC 9(4) COMP VALUE ZERO.
006200 01  RTL0-DESK-TABLE.
006300     05  RTL0-DT-ENTRY OCCURS 1 TO 100 TIMES
006400             DEPENDING ON RTL0-DESK-COUNT
006500             ASCENDING KEY IS RTL0-DT-DESK-ID
006600             INDEXED BY RTL0-DT-IDX.
006700         10  RTL0-DT-DESK-ID          PIC X(10).
006800         10  RTL0-DT-ASGN-CASH-ID     PIC X(10).
006900         10  RTL0-DT-OPEN-FLAG        PIC X(01).
007000             88  RTL0-DT-IS-OPEN          VALUE 'Y'.
007100             88  RTL0-DT-IS-CLOSED        VALUE 'N'.
007200         10  FILLER                   PIC X(09).
