000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*  PROGRAM NAME:  RTL0STAF                                       *
000500*                                                                *
000600*  OBJECTIVES OF PROGRAM :                                       *
000700*      PHASE 2 OF THE STORE BATCH RUN - CASH-DESK STAFFING.      *
000800*      LOADS CASHIER-MASTER AND CASH-DESK-MASTER INTO THE IN-    *
000900*      STORAGE TABLES, THEN APPLIES THE DESK-ASSIGNMENT-TXN      *
001000*      STREAM AGAINST THEM.  ENFORCES ONE-CASHIER-PER-DESK AND   *
001100*      ONE-DESK-PER-CASHIER EXCLUSIVITY.                         *
001200*                                                                *
001300******************************************************************
001400 PROGRAM-ID.             RTL0STAF.
001500 AUTHOR.                 J K SIMS.
001600 INSTALLATION.           FAIRVIEW MERCHANDISE CO.
001700 DATE-WRITTEN.           07/11/90.
001800 DATE-COMPILED.          CURRENT-DATE.
001900 SECURITY.               FAIRVIEW INTERNAL USE ONLY.
002000******************************************************************
002100*  CHANGE ACTIVITY :                                             *
002200*      $SEG(RTL0STAF),COMP(STORESYS),PROD(BATCH   ):             *
002300*                                                                *
002400*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002500*   $D0= I40341  120 900711 HD JKS  : NEW - LOAD CASHIER AND     *
002600*   $D0= I40341  120 900711 HD JKS  : CASH-DESK MASTERS, SEARCH  *
002700*   $D0= I40341  120 900711 HD JKS  : ALL FOR LOOKUPS            *
002800*   $D1= I40342  120 900718 HD JKS  : ADD DESK-ASSIGNMENT-TXN    *
002900*   $D1= I40342  120 900718 HD JKS  : ASSIGN/RELEASE PROCESSING  *
003000*   $D2= I41255  200 981103 HD RGV  : Y2K REVIEW - NO DATE FIELDS*
003100*   $D2= I41255  200 981103 HD RGV  : IN THIS MODULE, NO CHANGE  *
003150*   $D3= I42980  240 060829 HD PDW  : REVIEWED FOR I42910 - MOVED*
003160*   $D3= I42980  240 060829 HD PDW  : SORT-CASHIER/DESK-TABLE OFF*
003170*   $D3= I42980  240 060829 HD PDW  : 3110/3210 (CLASHED WITH THE*
003180*   $D3= I42980  240 060829 HD PDW  : LOAD/READ STEPS) TO 3910/  *
003190*   $D3= I42980  240 060829 HD PDW  : 3920; SORT SWITCHES/INDEXES*
003195*   $D3= I42980  240 060829 HD PDW  : NOW 77-LEVEL STANDALONE    *
003200*                                                                *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.        IBM-370.
003700 OBJECT-COMPUTER.        IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CASHIER-MASTER-FILE
004300                 ASSIGN TO CASHMAST
004400                 ORGANIZATION IS LINE SEQUENTIAL
004500                 FILE STATUS IS CM-STATUS.
004600     SELECT CASH-DESK-MASTER-FILE
004700                 ASSIGN TO DESKMAST
004800                 ORGANIZATION IS LINE SEQUENTIAL
004900                 FILE STATUS IS DM-STATUS.
005000     SELECT DESK-ASSIGNMENT-TXN-FILE
005100                 ASSIGN TO DESKASGN
005200                 ORGANIZATION IS LINE SEQUENTIAL
005300                 FILE STATUS IS DA-STATUS.
005400 DATA DIVISION.
005500 FILE SECTION.
005600******************************************************************
005700*  CASHIER MASTER INPUT FILE                                     *
005800******************************************************************
005900 FD  CASHIER-MASTER-FILE
006000     RECORDING MODE IS F.
006100 01  CM-FILE-RECORD                  PIC X(37).
006200
006300******************************************************************
006400*  CASH-DESK MASTER INPUT FILE                                   *
006500******************************************************************
006600 FD  CASH-DESK-MASTER-FILE
006700     RECORDING MODE IS F.
006800 01  DM-FILE-RECORD                  PIC X(21).
006900
007000******************************************************************
007100*  DESK-ASSIGNMENT TRANSACTION INPUT FILE                        *
007200******************************************************************
007300 FD  DESK-ASSIGNMENT-TXN-FILE
007400     RECORDING MODE IS F.
007500 01  DA-FILE-RECORD                  PIC X(27).
007600
007700 WORKING-STORAGE SECTION.
007800 01  WS-FILE-STATUS-AREA.
007900     05  CM-STATUS                   PIC X(02) VALUE SPACES.
008000     05  DM-STATUS                   PIC X(02) VALUE SPACES.
008100     05  DA-STATUS                   PIC X(02) VALUE SPACES.
008200     05  FILLER                      PIC X(04).
008300 01  WS-FILE-STATUS-X REDEFINES WS-FILE-STATUS-AREA.
008400     05  CM-STATUS-1                 PIC X(01).
008500     05  CM-STATUS-2                 PIC X(01).
008600     05  DM-STATUS-1                 PIC X(01).
008700     05  DM-STATUS-2                 PIC X(01).
008800     05  DA-STATUS-1                 PIC X(01).
008900     05  DA-STATUS-2                 PIC X(01).
009000     05  FILLER                      PIC X(04).
009100
009200 01  WS-EOF-SWITCHES.
009300     05  WS-CM-EOF-SW                PIC X(01) VALUE 'N'.
009400         88  WS-CM-EOF                   VALUE 'Y'.
009500     05  WS-DM-EOF-SW                PIC X(01) VALUE 'N'.
009600         88  WS-DM-EOF                   VALUE 'Y'.
009700     05  WS-DA-EOF-SW                PIC X(01) VALUE 'N'.
009800         88  WS-DA-EOF                   VALUE 'Y'.
009900 01  WS-EOF-SWITCHES-ALPHA REDEFINES WS-EOF-SWITCHES
010000                                    PIC X(03).
010100
010200 01  WS-COUNTERS.
010300     05  WS-CM-READ-COUNT            PIC 9(06) COMP VALUE ZERO.
010400     05  WS-CM-REJECT-COUNT          PIC 9(06) COMP VALUE ZERO.
010500     05  WS-DM-READ-COUNT            PIC 9(06) COMP VALUE ZERO.
010600     05  WS-DM-REJECT-COUNT          PIC 9(06) COMP VALUE ZERO.
010700     05  WS-DA-READ-COUNT            PIC 9(06) COMP VALUE ZERO.
010800     05  WS-DA-REJECT-COUNT          PIC 9(06) COMP VALUE ZERO.
010900 01  WS-COUNTERS-PRINT REDEFINES WS-COUNTERS.
011000     05  WS-COUNTERS-COMP OCCURS 6 TIMES PIC 9(06) COMP.
011100
011200 01  WS-FOUND-SWITCHES.
011300     05  WS-CASHIER-FOUND-SW         PIC X(01) VALUE 'N'.
011400         88  WS-CASHIER-FOUND            VALUE 'Y'.
011500     05  WS-DESK-FOUND-SW            PIC X(01) VALUE 'N'.
011600         88  WS-DESK-FOUND               VALUE 'Y'.
011700
011800 01  WS-SEARCH-ARGUMENTS.
011900     05  WS-SRCH-CASHIER-ID          PIC X(10).
012000     05  WS-SRCH-DESK-ID             PIC X(10).
012100
012200 01  WS-CM-MONTH-SALARY-TOTAL       PIC S9(9)V99 COMP-3.
012300
012400******************************************************************
012500*  SORT WORK AREAS FOR 3910/3920-SORT-*-TABLE                    *
012600******************************************************************
012700 77  WS-SORT-SWAP-SW             PIC X(01) VALUE 'N'.
012800     88  WS-SORT-SWAP-MADE           VALUE 'Y'.
012900 77  WS-SORT-I                   PIC 9(04) COMP.
013000 77  WS-SORT-J                   PIC 9(04) COMP.
013300 01  WS-SORT-HOLD-AREA               PIC X(50).
013400
013500 LINKAGE SECTION.
013600     COPY RTL0CP3.
013700     COPY RTL0CP4.
013800     COPY RTL0CP8.
013900
014000 PROCEDURE DIVISION USING RTL0-CASHIER-RECORD
014100                           RTL0-CASHIER-COUNT
014200                           RTL0-CASHIER-TABLE
014300                           RTL0-DESK-RECORD
014400                           RTL0-DESK-TXN-RECORD
014500                           RTL0-DESK-COUNT
014600                           RTL0-DESK-TABLE
014700                           RTL0-CONTROL-TOTALS.
014800
014900 3000-MAIN-CONTROL.
015000     PERFORM 3010-LOAD-CASHIER-MASTER
015100         THRU 3010-EXIT.
015200     PERFORM 3110-LOAD-CASH-DESK-MASTER
015300         THRU 3110-EXIT.
015400     PERFORM 3200-APPLY-DESK-ASSIGNMENTS
015500         THRU 3200-EXIT.
015600     COMPUTE RTL0-CT-SALARY-EXPENSES ROUNDED =
015700             RTL0-CT-SALARY-EXPENSES + WS-CM-MONTH-SALARY-TOTAL.
015800     DISPLAY 'RTL0STAF - CASHIERS LOADED    = ' WS-CM-READ-COUNT.
015900     DISPLAY 'RTL0STAF - CASHIERS REJECTED  = '
016000              WS-CM-REJECT-COUNT.
016100     DISPLAY 'RTL0STAF - DESKS LOADED       = ' WS-DM-READ-COUNT.
016200     DISPLAY 'RTL0STAF - DESKS REJECTED     = '
016300              WS-DM-REJECT-COUNT.
016400     DISPLAY 'RTL0STAF - ASSIGNMENTS APPLIED= ' WS-DA-READ-COUNT.
016500     DISPLAY 'RTL0STAF - ASSIGNMENTS REJECT = '
016600              WS-DA-REJECT-COUNT.
016700     GOBACK.
016800
016900******************************************************************
017000*  3010 - READ CASHIER-MASTER IN INPUT ORDER.  A CASHIER-ID       *
017100*  ALREADY IN THE TABLE IS A DUPLICATE AND IS REJECTED.  A NEW    *
017200*  CASHIER IS APPENDED WITH DESK-ID BLANK AND ASSIGNED-FLAG 'N',  *
017300*  THE TABLE IS RE-SORTED FOR SEARCH ALL, AND ITS SALARY IS       *
017400*  ADDED TO THE MONTHLY SALARY-EXPENSES TOTAL.                    *
017500******************************************************************
017600 3010-LOAD-CASHIER-MASTER.
017700     MOVE ZERO TO WS-CM-MONTH-SALARY-TOTAL.
017800     OPEN INPUT CASHIER-MASTER-FILE.
017900     IF CM-STATUS NOT = '00'
018000         DISPLAY 'RTL0STAF - CASHIER-MASTER OPEN FAILED, '
018100                  'STATUS = ' CM-STATUS
018200         GO TO 3010-EXIT
018300     END-IF.
018400     PERFORM 3020-READ-CASHIER-MASTER
018500         THRU 3020-EXIT.
018600     PERFORM 3030-PROCESS-CASHIER-RECORD
018700         THRU 3030-EXIT
018800             UNTIL WS-CM-EOF.
018900     CLOSE CASHIER-MASTER-FILE.
019000 3010-EXIT. EXIT.
019100
019200 3020-READ-CASHIER-MASTER.
019300     READ CASHIER-MASTER-FILE INTO RTL0-CASHIER-RECORD
019400         AT END
019500             SET WS-CM-EOF TO TRUE
019600     END-READ.
019700 3020-EXIT. EXIT.
019800
019900 3030-PROCESS-CASHIER-RECORD.
020000     ADD 1 TO WS-CM-READ-COUNT.
020100     MOVE RTL0-CASH-ID TO WS-SRCH-CASHIER-ID.
020200     PERFORM 3600-SEARCH-CASHIER-TABLE
020300         THRU 3600-EXIT.
020400     IF WS-CASHIER-FOUND
020500         ADD 1 TO WS-CM-REJECT-COUNT
020600         DISPLAY 'RTL0STAF - DUPLICATE CASHIER-ID REJECTED = '
020700                  RTL0-CASH-ID
020800     ELSE
020900         ADD 1 TO RTL0-CASHIER-COUNT
021000         MOVE RTL0-CASH-ID          TO RTL0-CT-CASHIER-ID
021100                                        (RTL0-CASHIER-COUNT)
021200         MOVE RTL0-CASH-NAME        TO RTL0-CT-CASHIER-NAME
021300                                        (RTL0-CASHIER-COUNT)
021400         MOVE RTL0-CASH-MONTHLY-SALARY
021500                                     TO RTL0-CT-MONTHLY-SALARY
021600                                        (RTL0-CASHIER-COUNT)
021700         MOVE SPACES                TO RTL0-CT-DESK-ID
021800                                        (RTL0-CASHIER-COUNT)
021900         SET RTL0-CT-NOT-ASSIGNED (RTL0-CASHIER-COUNT) TO TRUE
022000         ADD RTL0-CASH-MONTHLY-SALARY TO WS-CM-MONTH-SALARY-TOTAL
022100         PERFORM 3910-SORT-CASHIER-TABLE
022200             THRU 3910-EXIT
022300     END-IF.
022400     PERFORM 3020-READ-CASHIER-MASTER
022500         THRU 3020-EXIT.
022600 3030-EXIT. EXIT.
022700
022800******************************************************************
022900*  3110 - READ CASH-DESK-MASTER IN INPUT ORDER.  A DESK-ID        *
023000*  ALREADY IN THE TABLE IS A DUPLICATE AND IS REJECTED.  A NEW    *
023100*  DESK IS APPENDED CLOSED (DESK-OPEN-FLAG = 'N') REGARDLESS OF   *
023200*  WHAT THE INPUT RECORD SAYS - OCCUPANCY IS ESTABLISHED ONLY BY  *
023300*  DESK-ASSIGNMENT-TXN, NEVER BY THE MASTER LOAD.                 *
023400******************************************************************
023500 3110-LOAD-CASH-DESK-MASTER.
023600     OPEN INPUT CASH-DESK-MASTER-FILE.
023700     IF DM-STATUS NOT = '00'
023800         DISPLAY 'RTL0STAF - CASH-DESK-MASTER OPEN FAILED, '
023900                  'STATUS = ' DM-STATUS
024000         GO TO 3110-EXIT
024100     END-IF.
024200     PERFORM 3120-READ-CASH-DESK-MASTER
024300         THRU 3120-EXIT.
024400     PERFORM 3130-PROCESS-CASH-DESK-RECORD
024500         THRU 3130-EXIT
024600             UNTIL WS-DM-EOF.
024700     CLOSE CASH-DESK-MASTER-FILE.
024800 3110-EXIT. EXIT.
024900
025000 3120-READ-CASH-DESK-MASTER.
025100     READ CASH-DESK-MASTER-FILE INTO RTL0-DESK-RECORD
025200         AT END
025300             SET WS-DM-EOF TO TRUE
025400     END-READ.
025500 3120-EXIT. EXIT.
025600
025700 3130-PROCESS-CASH-DESK-RECORD.
025800     ADD 1 TO WS-DM-READ-COUNT.
025900     MOVE RTL0-DESK-ID TO WS-SRCH-DESK-ID.
026000     PERFORM 3610-SEARCH-DESK-TABLE
026100         THRU 3610-EXIT.
026200     IF WS-DESK-FOUND
026300         ADD 1 TO WS-DM-REJECT-COUNT
026400         DISPLAY 'RTL0STAF - DUPLICATE DESK-ID REJECTED = '
026500                  RTL0-DESK-ID
026600     ELSE
026700         ADD 1 TO RTL0-DESK-COUNT
026800         MOVE RTL0-DESK-ID          TO RTL0-DT-DESK-ID
026900                                        (RTL0-DESK-COUNT)
027000         MOVE SPACES                TO RTL0-DT-ASGN-CASH-ID
027100                                        (RTL0-DESK-COUNT)
027200         MOVE 'N'                   TO RTL0-DT-OPEN-FLAG
027300                                        (RTL0-DESK-COUNT)
027400         PERFORM 3920-SORT-DESK-TABLE
027500             THRU 3920-EXIT
027600     END-IF.
027700     PERFORM 3120-READ-CASH-DESK-MASTER
027800         THRU 3120-EXIT.
027900 3130-EXIT. EXIT.
028000
028100******************************************************************
028200*  3200 - APPLY DESK-ASSIGNMENT-TXN IN INPUT ORDER.  ASSIGN AND   *
028300*  RELEASE ARE THE ONLY TWO ACTIONS; ANYTHING ELSE IS REJECTED.   *
028400******************************************************************
028500 3200-APPLY-DESK-ASSIGNMENTS.
028600     OPEN INPUT DESK-ASSIGNMENT-TXN-FILE.
028700     IF DA-STATUS NOT = '00'
028800         DISPLAY 'RTL0STAF - DESK-ASSIGNMENT-TXN OPEN FAILED, '
028900                  'STATUS = ' DA-STATUS
029000         GO TO 3200-EXIT
029100     END-IF.
029200     PERFORM 3210-READ-DESK-ASSIGNMENT
029300         THRU 3210-EXIT.
029400     PERFORM 3220-PROCESS-DESK-ASSIGNMENT
029500         THRU 3220-EXIT
029600             UNTIL WS-DA-EOF.
029700     CLOSE DESK-ASSIGNMENT-TXN-FILE.
029800 3200-EXIT. EXIT.
029900
030000 3210-READ-DESK-ASSIGNMENT.
030100     READ DESK-ASSIGNMENT-TXN-FILE INTO RTL0-DESK-TXN-RECORD
030200         AT END
030300             SET WS-DA-EOF TO TRUE
030400     END-READ.
030500 3210-EXIT. EXIT.
030600
030700 3220-PROCESS-DESK-ASSIGNMENT.
030800     ADD 1 TO WS-DA-READ-COUNT.
030900     EVALUATE TRUE
031000         WHEN RTL0-DKTX-IS-ASSIGN
031100             PERFORM 3230-PROCESS-ASSIGN
031200                 THRU 3230-EXIT
031300         WHEN RTL0-DKTX-IS-RELEASE
031400             PERFORM 3240-PROCESS-RELEASE
031500                 THRU 3240-EXIT
031600         WHEN OTHER
031700             ADD 1 TO WS-DA-REJECT-COUNT
031800             DISPLAY 'RTL0STAF - UNKNOWN ACTION REJECTED = '
031900                      RTL0-DKTX-ACTION
032000     END-EVALUATE.
032100     PERFORM 3210-READ-DESK-ASSIGNMENT
032200         THRU 3210-EXIT.
032300 3220-EXIT. EXIT.
032400
032500******************************************************************
032600*  3230 - ASSIGN.  REJECT IF THE CASHIER OR THE DESK IS UNKNOWN,  *
032700*  IF THE CASHIER IS ALREADY WORKING A DIFFERENT DESK, OR IF THE  *
032800*  DESK IS HELD BY A DIFFERENT CASHIER.  OTHERWISE RELEASE THE    *
032900*  CASHIER FROM ANY DESK IT CURRENTLY HOLDS AND ASSIGN IT TO THE  *
033000*  TARGET DESK, OPENING IT.                                       *
033100******************************************************************
033200 3230-PROCESS-ASSIGN.
033300     MOVE RTL0-DKTX-CASHIER-ID TO WS-SRCH-CASHIER-ID.
033400     MOVE RTL0-DKTX-DESK-ID    TO WS-SRCH-DESK-ID.
033500     PERFORM 3600-SEARCH-CASHIER-TABLE
033600         THRU 3600-EXIT.
033700     PERFORM 3610-SEARCH-DESK-TABLE
033800         THRU 3610-EXIT.
033900     IF NOT WS-CASHIER-FOUND OR NOT WS-DESK-FOUND
034000         ADD 1 TO WS-DA-REJECT-COUNT
034100         DISPLAY 'RTL0STAF - ASSIGN REJECTED, UNKNOWN CASHIER '
034200                  'OR DESK = ' RTL0-DKTX-CASHIER-ID ' '
034300                  RTL0-DKTX-DESK-ID
034400         GO TO 3230-EXIT
034500     END-IF.
034600     IF RTL0-CT-IS-ASSIGNED (RTL0-CT-IDX)
034700             AND RTL0-CT-DESK-ID (RTL0-CT-IDX) NOT =
034800                 RTL0-DKTX-DESK-ID
034900         ADD 1 TO WS-DA-REJECT-COUNT
035000         DISPLAY 'RTL0STAF - ASSIGN REJECTED, CASHIER ALREADY '
035100                  'WORKING A DESK = ' RTL0-DKTX-CASHIER-ID
035200         GO TO 3230-EXIT
035300     END-IF.
035400     IF RTL0-DT-ASGN-CASH-ID (RTL0-DT-IDX) NOT = SPACES
035500             AND RTL0-DT-ASGN-CASH-ID (RTL0-DT-IDX) NOT =
035600                 RTL0-DKTX-CASHIER-ID
035700         ADD 1 TO WS-DA-REJECT-COUNT
035800         DISPLAY 'RTL0STAF - ASSIGN REJECTED, DESK ALREADY '
035900                  'HELD BY ANOTHER CASHIER = ' RTL0-DKTX-DESK-ID
036000         GO TO 3230-EXIT
036100     END-IF.
036200     IF RTL0-CT-IS-ASSIGNED (RTL0-CT-IDX)
036300         MOVE RTL0-CT-DESK-ID (RTL0-CT-IDX) TO WS-SRCH-DESK-ID
036400         PERFORM 3610-SEARCH-DESK-TABLE
036500             THRU 3610-EXIT
036600         IF WS-DESK-FOUND
036700             MOVE SPACES TO RTL0-DT-ASGN-CASH-ID (RTL0-DT-IDX)
036800             MOVE 'N'    TO RTL0-DT-OPEN-FLAG    (RTL0-DT-IDX)
036900         END-IF
037000         MOVE RTL0-DKTX-DESK-ID TO WS-SRCH-DESK-ID
037100         PERFORM 3610-SEARCH-DESK-TABLE
037200             THRU 3610-EXIT
037300     END-IF.
037400     MOVE RTL0-DKTX-CASHIER-ID TO RTL0-DT-ASGN-CASH-ID
037500             (RTL0-DT-IDX).
037600     MOVE 'Y'                  TO RTL0-DT-OPEN-FLAG
037700             (RTL0-DT-IDX).
037800     MOVE RTL0-DKTX-DESK-ID    TO RTL0-CT-DESK-ID (RTL0-CT-IDX).
037900     SET RTL0-CT-IS-ASSIGNED (RTL0-CT-IDX) TO TRUE.
038000 3230-EXIT. EXIT.
038100
038200******************************************************************
038300*  3240 - RELEASE.  AN UNKNOWN OR ALREADY-UNOCCUPIED DESK IS A    *
038400*  NO-OP, NOT A REJECT - A RELEASE ON A DESK NOBODY IS WORKING IS *
038500*  HARMLESS HOUSEKEEPING, NOT AN ERROR.                           *
038600******************************************************************
038700 3240-PROCESS-RELEASE.
038800     MOVE RTL0-DKTX-DESK-ID TO WS-SRCH-DESK-ID.
038900     PERFORM 3610-SEARCH-DESK-TABLE
039000         THRU 3610-EXIT.
039100     IF NOT WS-DESK-FOUND
039200         GO TO 3240-EXIT
039300     END-IF.
039400     IF RTL0-DT-ASGN-CASH-ID (RTL0-DT-IDX) = SPACES
039500         GO TO 3240-EXIT
039600     END-IF.
039700     MOVE RTL0-DT-ASGN-CASH-ID (RTL0-DT-IDX) TO
039800             WS-SRCH-CASHIER-ID.
039900     PERFORM 3600-SEARCH-CASHIER-TABLE
040000         THRU 3600-EXIT.
040100     IF WS-CASHIER-FOUND
040200         MOVE SPACES TO RTL0-CT-DESK-ID (RTL0-CT-IDX)
040300         SET RTL0-CT-NOT-ASSIGNED (RTL0-CT-IDX) TO TRUE
040400     END-IF.
040500     MOVE SPACES TO RTL0-DT-ASGN-CASH-ID (RTL0-DT-IDX).
040600     MOVE 'N'    TO RTL0-DT-OPEN-FLAG    (RTL0-DT-IDX).
040700 3240-EXIT. EXIT.
040800
040900******************************************************************
041000*  3910/3920 - BUBBLE-SORT THE CASHIER AND DESK TABLES INTO       *
041100*  ASCENDING KEY SEQUENCE AFTER EVERY INSERT SO SEARCH ALL STAYS  *
041200*  VALID.  MOVED OFF 3110/3210 (CLASHED WITH THE LOAD/READ STEPS  *
041210*  OF THE SAME NUMBER) TO THEIR OWN BLOCK PER I42980 REVIEW.      *
041300******************************************************************
041400 3910-SORT-CASHIER-TABLE.
041500     SET WS-SORT-SWAP-MADE TO TRUE.
041600     PERFORM 3915-CASHIER-SORT-PASS
041700         THRU 3915-EXIT
041800             UNTIL NOT WS-SORT-SWAP-MADE.
041900 3910-EXIT. EXIT.
042000
042100 3915-CASHIER-SORT-PASS.
042200     SET WS-SORT-SWAP-SW TO 'N'.
042300     PERFORM 3916-CASHIER-COMPARE-SWAP
042400         THRU 3916-EXIT
042500             VARYING WS-SORT-I FROM 1 BY 1
042600                 UNTIL WS-SORT-I >= RTL0-CASHIER-COUNT.
042700 3915-EXIT. EXIT.
042800
042900 3916-CASHIER-COMPARE-SWAP.
043000     IF RTL0-CT-CASHIER-ID (WS-SORT-I) >
043100             RTL0-CT-CASHIER-ID (WS-SORT-I + 1)
043200         MOVE RTL0-CT-ENTRY (WS-SORT-I)     TO WS-SORT-HOLD-AREA
043300         MOVE RTL0-CT-ENTRY (WS-SORT-I + 1) TO RTL0-CT-ENTRY
043400                 (WS-SORT-I)
043500         MOVE WS-SORT-HOLD-AREA             TO RTL0-CT-ENTRY
043600                 (WS-SORT-I + 1)
043700         SET WS-SORT-SWAP-MADE TO TRUE
043800     END-IF.
043900 3916-EXIT. EXIT.
044000
044100 3920-SORT-DESK-TABLE.
044200     SET WS-SORT-SWAP-MADE TO TRUE.
044300     PERFORM 3925-DESK-SORT-PASS
044400         THRU 3925-EXIT
044500             UNTIL NOT WS-SORT-SWAP-MADE.
044600 3920-EXIT. EXIT.
044700
044800 3925-DESK-SORT-PASS.
044900     SET WS-SORT-SWAP-SW TO 'N'.
045000     PERFORM 3926-DESK-COMPARE-SWAP
045100         THRU 3926-EXIT
045200             VARYING WS-SORT-J FROM 1 BY 1
045300                 UNTIL WS-SORT-J >= RTL0-DESK-COUNT.
045400 3925-EXIT. EXIT.
045500
045600 3926-DESK-COMPARE-SWAP.
045700     IF RTL0-DT-DESK-ID (WS-SORT-J) >
045800             RTL0-DT-DESK-ID (WS-SORT-J + 1)
045900         MOVE RTL0-DT-ENTRY (WS-SORT-J)     TO WS-SORT-HOLD-AREA
046000         MOVE RTL0-DT-ENTRY (WS-SORT-J + 1) TO RTL0-DT-ENTRY
046100                 (WS-SORT-J)
046200         MOVE WS-SORT-HOLD-AREA             TO RTL0-DT-ENTRY
046300                 (WS-SORT-J + 1)
046400         SET WS-SORT-SWAP-MADE TO TRUE
046500     END-IF.
046600 3926-EXIT. EXIT.
046700
046800******************************************************************
046900*  3600/3610 - SEARCH ALL LOOKUPS AGAINST THE CASHIER AND DESK    *
047000*  TABLES.                                                        *
047100******************************************************************
047200 3600-SEARCH-CASHIER-TABLE.
047300     SET WS-CASHIER-FOUND-SW TO 'N'.
047400     IF RTL0-CASHIER-COUNT > ZERO
047500         SEARCH ALL RTL0-CT-ENTRY
047600             WHEN RTL0-CT-CASHIER-ID (RTL0-CT-IDX) =
047700                     WS-SRCH-CASHIER-ID
047800                 SET WS-CASHIER-FOUND-SW TO 'Y'
047900         END-SEARCH
048000     END-IF.
048100 3600-EXIT. EXIT.
048200
048300 3610-SEARCH-DESK-TABLE.
048400     SET WS-DESK-FOUND-SW TO 'N'.
048500     IF RTL0-DESK-COUNT > ZERO
048600         SEARCH ALL RTL0-DT-ENTRY
048700             WHEN RTL0-DT-DESK-ID (RTL0-DT-IDX) =
048800                     WS-SRCH-DESK-ID
048900                 SET WS-DESK-FOUND-SW TO 'Y'
049000         END-SEARCH
049100     END-IF.
049200 3610-EXIT. EXIT.
