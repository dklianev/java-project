000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*  PROGRAM NAME:  RTL0MAIN                                       *
000500*                                                                *
000600*  OBJECTIVES OF PROGRAM :                                       *
000700*      DRIVES THE NIGHTLY STORE BATCH RUN.  READS THE PRICING    *
000800*      CONFIG RECORD, THEN CALLS EACH PHASE SUBPROGRAM IN TURN - *
000900*      INVENTORY MAINTENANCE, CASH DESK STAFFING, SALE           *
001000*      TRANSACTION PROCESSING, AND THE FINANCIAL SUMMARY.        *
001100*      RTL0MAIN OWNS THE WORKING STORAGE FOR ALL THE IN-STORAGE  *
001200*      TABLES AND THE RUN CONTROL TOTALS AND PASSES THEM BY      *
001300*      REFERENCE TO EACH PHASE - NONE OF THE CALLED PROGRAMS     *
001400*      KEEP STATE OF THEIR OWN BETWEEN CALLS.                    *
001500*                                                                *
001600******************************************************************
001700 PROGRAM-ID.             RTL0MAIN.
001800 AUTHOR.                 R G VOSS.
001900 INSTALLATION.           FAIRVIEW MERCHANDISE CO.
002000 DATE-WRITTEN.           03/14/88.
002100 DATE-COMPILED.          CURRENT-DATE.
002200 SECURITY.               FAIRVIEW INTERNAL USE ONLY.
002300******************************************************************
002400*  CHANGE ACTIVITY :                                             *
002500*      $SEG(RTL0MAIN),COMP(STORESYS),PROD(BATCH   ):             *
002600*                                                                *
002700*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002800*   $D0= I40010  100 880314 HD RGV  : NEW - BATCH DRIVER FOR     *
002900*   $D0= I40010  100 880314 HD RGV  : STORE INVENTORY/SALES RUN  *
003000*   $D1= I40119  110 881002 HD RGV  : ADD RESTOCK PHASE CALL     *
003100*   $D2= I40343  120 900711 HD JKS  : ADD STAFFING PHASE, CALL   *
003200*   $D2= I40343  120 900711 HD JKS  : RTL0STAF BEFORE SALES RUN  *
003300*   $D3= I40783  150 891107 HD JKS  : ADD SALES AND FINANCIAL    *
003400*   $D3= I40783  150 891107 HD JKS  : SUMMARY PHASE CALLS        *
003500*   $D4= I41257  200 981103 HD RGV  : Y2K - REVIEWED, NO DATE    *
003600*   $D4= I41257  200 981103 HD RGV  : FIELDS OWNED BY THIS PGM   *
003700*   $D5= I41892  210 020509 HD LMT  : ADD RUN-START/RUN-END      *
003800*   $D5= I41892  210 020509 HD LMT  : MESSAGES FOR THE OPS LOG   *
003900*   $D6= I42910  240 060828 HD PDW  : ADD PHASE 6 - CALL RTL0RRDR*
004000*   $D6= I42910  240 060828 HD PDW  : TO RE-READ THE LAST RECEIPT*
004100*   $D6= I42910  240 060828 HD PDW  : WRITTEN AND PROVE THE      *
004200*   $D6= I42910  240 060828 HD PDW  : ROUND-TRIP LOOKUP BY NUMBER*
004300*   $D6= I42910  240 060828 HD PDW  : WORKS                      *
004400*                                                                *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.        IBM-370.
004900 OBJECT-COMPUTER.        IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON RTL0-TEST-RUN-SWITCH.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CONFIG-FILE
005600                 ASSIGN TO CONFGFIL
005700                 ORGANIZATION IS LINE SEQUENTIAL
005800                 FILE STATUS IS CONFIG-STATUS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100******************************************************************
006200*  CONFIG FILE - ONE PRICING CONFIG RECORD                       *
006300******************************************************************
006400 FD  CONFIG-FILE
006500     RECORDING MODE IS F.
006600 01  CONFIG-FILE-RECORD             PIC X(30).
006700
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*  IN-STORAGE TABLES AND CONTROL AREAS COMMON TO ALL PHASES      *
007100******************************************************************
007200     COPY RTL0CP1.
007300     COPY RTL0CP2.
007400     COPY RTL0CP3.
007500     COPY RTL0CP4.
007600     COPY RTL0CP5.
007700     COPY RTL0CP6.
007800     COPY RTL0CP7.
007900     COPY RTL0CP8.
008000
008100******************************************************************
008200*  RUN DATE/TIME - BROKEN OUT SO EACH PHASE CAN STAMP ITS OWN    *
008300*  MESSAGES WITHOUT RE-ACCEPTING THE CLOCK                       *
008400******************************************************************
008500 01  WS-RUN-DATE-TIME.
008600     05  WS-RUN-DATE                 PIC 9(08).
008700     05  WS-RUN-TIME                 PIC 9(08).
008800 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-TIME.
008900     05  WS-RUN-CCYY                 PIC 9(04).
009000     05  WS-RUN-MM                   PIC 9(02).
009100     05  WS-RUN-DD                   PIC 9(02).
009200     05  WS-RUN-HH                   PIC 9(02).
009300     05  WS-RUN-MI                   PIC 9(02).
009400     05  WS-RUN-SS                   PIC 9(02).
009500 01  WS-RUN-DATE-ALPHA REDEFINES WS-RUN-DATE-TIME
009600                                  PIC X(16).
009700
009800 01  WS-FILE-STATUS-AREA.
009900     05  CONFIG-STATUS               PIC X(02) VALUE SPACES.
010000     05  FILLER                      PIC X(08).
010100 01  WS-FILE-STATUS-X REDEFINES WS-FILE-STATUS-AREA.
010200     05  CONFIG-STATUS-1             PIC X(01).
010300     05  CONFIG-STATUS-2             PIC X(01).
010400     05  FILLER                      PIC X(08).
010500
010600 01  RTL0-TEST-RUN-SWITCH            PIC X(01) VALUE 'N'.
010700     88  RTL0-IS-TEST-RUN                VALUE 'Y'.
010800
010900 01  WS-CONFIG-EOF-SW                PIC X(01) VALUE 'N'.
011000     88  WS-CONFIG-EOF                   VALUE 'Y'.
011100
011200 01  WS-ABEND-MESSAGE.
011300     05  FILLER                      PIC X(20)
011400             VALUE 'RTL0MAIN ABEND CODE'.
011500     05  WS-ABEND-CODE               PIC 9(04) COMP.
011600     05  FILLER                      PIC X(10).
011700
011800******************************************************************
011900*  DUMMY SALES-PHASE COUNTERS - RTL0SALE OWNS THE REAL COPIES   *
012000*  OF THESE, BUT RTL0MAIN NEEDS THE PARAMETER LIST FOR THE CALL *
012100******************************************************************
012200 01  RTL0-SALE-TXN-EOF-SW            PIC X(01) VALUE 'N'.
012300
012400******************************************************************
012500*  RECEIPT ROUND-TRIP VERIFY - PHASE 6 PASSES THE LAST RECEIPT   *
012600*  NUMBER ISSUED THIS RUN TO RTL0RRDR SO IT CAN PROVE THE        *
012700*  RECEIPT WRITTEN BY RTL0RCPT CAN BE READ BACK BY NUMBER.       *
012800******************************************************************
012900 01  RTL0-RRDR-TARGET-NUMBER        PIC 9(06).
013000 01  RTL0-RRDR-FOUND-SW             PIC X(01) VALUE 'N'.
013100     88  RTL0-RRDR-RECEIPT-FOUND        VALUE 'Y'.
013200
013300 PROCEDURE DIVISION.
013400
013500 0000-MAIN-CONTROL.
013600     PERFORM 0100-INITIALIZE
013700         THRU 0100-EXIT.
013800     PERFORM 0200-RUN-INVENTORY-PHASE
013900         THRU 0200-EXIT.
014000     PERFORM 0300-RUN-STAFFING-PHASE
014100         THRU 0300-EXIT.
014200     PERFORM 0400-RUN-SALES-PHASE
014300         THRU 0400-EXIT.
014400     PERFORM 0500-RUN-SUMMARY-PHASE
014500         THRU 0500-EXIT.
014600     PERFORM 0600-RUN-RECEIPT-VERIFY-PHASE
014700         THRU 0600-EXIT.
014800     PERFORM 0900-END-OF-RUN
014900         THRU 0900-EXIT.
015000     GOBACK.
015100
015200******************************************************************
015300*  0100 - OPEN THE CONFIG FILE, READ THE ONE PRICING CONFIG      *
015400*  RECORD, AND ZERO THE RUN CONTROL TOTALS BEFORE ANY PHASE      *
015500*  SUBPROGRAM IS CALLED.                                         *
015600******************************************************************
015700 0100-INITIALIZE.
015800     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
015900     ACCEPT WS-RUN-TIME FROM TIME.
016000     DISPLAY 'RTL0MAIN - STORE BATCH RUN STARTING'.
016100     MOVE ZERO TO RTL0-CT-TURNOVER
016200                  RTL0-CT-SALARY-EXPENSES
016300                  RTL0-CT-COST-OF-SOLD-GOODS
016400                  RTL0-CT-TOTAL-COST-SUPPLIED
016500                  RTL0-CT-RECEIPT-COUNT
016600                  RTL0-CT-CASHIER-COUNT.
016700     MOVE ZERO TO RTL0-PRODUCT-COUNT
016800                  RTL0-CASHIER-COUNT
016900                  RTL0-DESK-COUNT
017000                  RTL0-CUSTOMER-COUNT
017100                  RTL0-PROD-SALES-COUNT.
017200     OPEN INPUT CONFIG-FILE.
017300     IF CONFIG-STATUS NOT = '00'
017400         MOVE 0100 TO WS-ABEND-CODE
017500         DISPLAY WS-ABEND-MESSAGE
017600         DISPLAY 'CONFIG-FILE OPEN FAILED, STATUS = '
017700                  CONFIG-STATUS
017800         PERFORM 0900-END-OF-RUN THRU 0900-EXIT
017900         GOBACK
018000     END-IF.
018100     READ CONFIG-FILE INTO RTL0-CONFIG-RECORD
018200         AT END SET WS-CONFIG-EOF TO TRUE
018300     END-READ.
018400     IF WS-CONFIG-EOF
018500         MOVE 0101 TO WS-ABEND-CODE
018600         DISPLAY WS-ABEND-MESSAGE
018700         DISPLAY 'CONFIG-FILE HAS NO PRICING RECORD'
018800         PERFORM 0900-END-OF-RUN THRU 0900-EXIT
018900         GOBACK
019000     END-IF.
019100     CLOSE CONFIG-FILE.
019200 0100-EXIT. EXIT.
019300
019400******************************************************************
019500*  0200 - INVENTORY MAINTENANCE.  RTL0INVM LOADS PRODUCT-MASTER  *
019600*  INTO RTL0-PRODUCT-TABLE, APPLIES RESTOCK-TXN AGAINST IT, AND  *
019700*  ACCUMULATES TOTAL-COST-OF-ALL-GOODS-SUPPLIED.                 *
019800******************************************************************
019900 0200-RUN-INVENTORY-PHASE.
020000     CALL 'RTL0INVM' USING RTL0-PRODUCT-RECORD
020100                            RTL0-RESTOCK-RECORD
020200                            RTL0-PRODUCT-COUNT
020300                            RTL0-PRODUCT-TABLE
020400                            RTL0-CONTROL-TOTALS
020500                            RTL0-PROD-SALES-COUNT
020600                            RTL0-PROD-SALES-TABLE.
020700 0200-EXIT. EXIT.
020800
020900******************************************************************
021000*  0300 - CASH DESK STAFFING.  RTL0STAF LOADS CASHIER-MASTER AND *
021100*  CASH-DESK-MASTER, THEN APPLIES DESK-ASSIGNMENT-TXN.           *
021200******************************************************************
021300 0300-RUN-STAFFING-PHASE.
021400     CALL 'RTL0STAF' USING RTL0-CASHIER-RECORD
021500                            RTL0-CASHIER-COUNT
021600                            RTL0-CASHIER-TABLE
021700                            RTL0-DESK-RECORD
021800                            RTL0-DESK-TXN-RECORD
021900                            RTL0-DESK-COUNT
022000                            RTL0-DESK-TABLE
022100                            RTL0-CONTROL-TOTALS.
022200 0300-EXIT. EXIT.
022300
022400******************************************************************
022500*  0400 - SALE TRANSACTION PROCESSING.  RTL0SALE READS THE       *
022600*  CUSTOMER MASTER AND THE SALE TRANSACTION STREAM, CALLS        *
022700*  RTL0PRCE FOR EACH LINE'S PRICE AND RTL0RCPT AT EACH RECEIPT   *
022800*  CONTROL BREAK.                                                *
022900******************************************************************
023000 0400-RUN-SALES-PHASE.
023100     CALL 'RTL0SALE' USING RTL0-PRODUCT-COUNT
023200                            RTL0-PRODUCT-TABLE
023300                            RTL0-CASHIER-COUNT
023400                            RTL0-CASHIER-TABLE
023500                            RTL0-DESK-COUNT
023600                            RTL0-DESK-TABLE
023700                            RTL0-CUSTOMER-RECORD
023800                            RTL0-CUSTOMER-COUNT
023900                            RTL0-CUSTOMER-TABLE
024000                            RTL0-SALE-TXN-RECORD
024100                            RTL0-CONFIG-RECORD
024200                            RTL0-CONTROL-TOTALS
024300                            RTL0-PROD-SALES-COUNT
024400                            RTL0-PROD-SALES-TABLE
024500                            RTL0-RECEIPT-HEADER
024600                            RTL0-SOLD-ITEM-COUNT
024700                            RTL0-SOLD-ITEM-TABLE
024800                            WS-RUN-DATE
024900                            WS-RUN-TIME.
025000 0400-EXIT. EXIT.
025100
025200******************************************************************
025300*  0500 - FINANCIAL SUMMARY.  RTL0FRPT PRINTS THE END-OF-RUN     *
025400*  GRAND TOTALS FROM RTL0-CONTROL-TOTALS.                        *
025500******************************************************************
025600 0500-RUN-SUMMARY-PHASE.
025700     MOVE RTL0-CASHIER-COUNT TO RTL0-CT-CASHIER-COUNT.
025800     CALL 'RTL0FRPT' USING RTL0-CONTROL-TOTALS
025900                            RTL0-PROD-SALES-COUNT
026000                            RTL0-PROD-SALES-TABLE.
026100 0500-EXIT. EXIT.
026200
026300******************************************************************
026400*  0600 - RECEIPT ROUND-TRIP VERIFY.  CALLS RTL0RRDR TO REOPEN   *
026500*  RECEIPT-OUTPUT FOR INPUT AND RE-READ BACK THE LAST RECEIPT    *
026600*  WRITTEN THIS RUN, PROVING THE LOOKUP-BY-NUMBER PATH WORKS.    *
026700*  SKIPPED WHEN THE RUN ISSUED NO RECEIPTS AT ALL.               *
026800******************************************************************
026900 0600-RUN-RECEIPT-VERIFY-PHASE.
027000     IF RTL0-CT-RECEIPT-COUNT = ZERO
027100         DISPLAY 'RTL0MAIN - NO RECEIPTS ISSUED, VERIFY SKIPPED'
027200         GO TO 0600-EXIT
027300     END-IF.
027400     MOVE RTL0-CT-RECEIPT-COUNT TO RTL0-RRDR-TARGET-NUMBER.
027500     MOVE 'N' TO RTL0-RRDR-FOUND-SW.
027600     CALL 'RTL0RRDR' USING RTL0-RRDR-TARGET-NUMBER
027700                             RTL0-RECEIPT-HEADER
027800                             RTL0-RECEIPT-LINE-COUNT
027900                             RTL0-RECEIPT-LINE-TABLE
028000                             RTL0-RRDR-FOUND-SW.
028100     IF RTL0-RRDR-RECEIPT-FOUND
028200         DISPLAY 'RTL0MAIN - RECEIPT VERIFY OK, RECEIPT # = '
028300                  RTL0-RRDR-TARGET-NUMBER
028400     ELSE
028500         DISPLAY 'RTL0MAIN - RECEIPT VERIFY FAILED, RECEIPT # = '
028600                  RTL0-RRDR-TARGET-NUMBER
028700     END-IF.
028800 0600-EXIT. EXIT.
028900
029000******************************************************************
029100*  0900 - LOG THE END OF RUN FOR THE OPERATOR AND STOP.          *
029200******************************************************************
029300 0900-END-OF-RUN.
029400     DISPLAY 'RTL0MAIN - STORE BATCH RUN COMPLETE'.
029500     DISPLAY 'RECEIPTS ISSUED = ' RTL0-CT-RECEIPT-COUNT.
029600 0900-EXIT. EXIT.
029700
