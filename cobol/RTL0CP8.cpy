000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = RTL0CP8                                      *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Retail Store Batch System -                *
000600*                     Control totals and per-product sales       *
000700*                     table shared across the whole run          *
000800*                                                                *
000900*  PROPERTY OF FAIRVIEW MERCHANDISE CO. DATA PROCESSING          *
001000*  NOT FOR USE OUTSIDE THE STORE SYSTEMS PROJECT                 *
001100*                                                                *
001200*  FUNCTION =                                                    *
001300*      RTL0MAIN owns this area for the life of the run and      *
001400*      passes it BY REFERENCE to every phase subprogram so the  *
001500*      running totals survive across CALLs.  RTL0FRPT reads it  *
001600*      last, to print the financial summary.                     *
001700*                                                                *
001800*----------------------------------------------------------------*
001900*                                                                *
002000*  CHANGE ACTIVITY :                                             *
002100*      $SEG(RTL0CP8),COMP(STORESYS),PROD(BATCH   ):              *
002200*                                                                *
002300*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002400*   $D0= I40782  150 891107 HD JKS  : NEW - RUN CONTROL TOTALS   *
002500*   $D0= I40782  150 891107 HD JKS  : REPLACE PER-PROGRAM COUNTERS*
002600*   $D1= I41500  200 981220 HD RGV  : ADD PER-PRODUCT SALES TABLE*
002700*   $D1= I41500  200 981220 HD RGV  : FOR END-OF-RUN ANALYSIS    *
002800*                                                                *
002900******************************************************************
003000*----------------------------------------------------------------*
003100*    RUN CONTROL TOTALS - ACCUMULATED ACROSS ALL PHASES          *
003200*----------------------------------------------------------------*
003300 01  RTL0-CONTROL-TOTALS.
003400     05  RTL0-CT-TURNOVER              PIC S9(9)V99 COMP-3.
003500     05  RTL0-CT-SALARY-EXPENSES       PIC S9(9)V99 COMP-3.
003600     05  RTL0-CT-COST-OF-SOLD-GOODS    PIC S9(9)V99 COMP-3.
003700     05  RTL0-CT-TOTAL-COST-SUPPLIED   PIC S9(9)V99 COMP-3.
003800     05  RTL0-CT-RECEIPT-COUNT         PIC 9(06) COMP.
003900     05  RTL0-CT-CASHIER-COUNT         PIC 9(04) COMP.
004000     05  FILLER                        PIC X(10).
004100
004200*----------------------------------------------------------------*
004300*    PER-PRODUCT SALES TABLE - QUANTITY SOLD BY PRODUCT-ID,      *
004400*    BUILT DURING PHASE 3 AND PRINTED (OPTIONALLY) AT END-OF-RUN.*
004500*----------------------------------------------------------------*
004600 01  RTL0-PROD-SALES-COUNT         PIC 9(4) COMP VALUE ZERO.
004700 01  RTL0-PROD-SALES-TABLE.
004800     05  RTL0-PS-ENTRY OCCURS 1 TO 500 TIMES
004900             DEPENDING ON RTL0-PROD-SALES-COUNT
005000             INDEXED BY RTL0-PS-IDX.
005100         10  RTL0-PS-PRODUCT-ID       PIC X(10).
005200         10  RTL0-PS-QTY-SOLD         PIC S9(7) COMP-3.
005300         10  FILLER                   PIC X(05).
