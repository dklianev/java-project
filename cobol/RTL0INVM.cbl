000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*  PROGRAM NAME:  RTL0INVM                                       *
000500*                                                                *
000600*  OBJECTIVES OF PROGRAM :                                       *
000700*      PHASE 1 OF THE STORE BATCH RUN - INVENTORY MAINTENANCE.   *
000800*      LOADS PRODUCT-MASTER INTO THE IN-STORAGE PRODUCT TABLE,   *
000900*      REJECTING DUPLICATE PRODUCT-ID RECORDS, THEN APPLIES THE  *
001000*      RESTOCK-TXN STREAM AGAINST THE TABLE.  ACCUMULATES        *
001100*      TOTAL-COST-OF-ALL-GOODS-SUPPLIED AS IT GOES.              *
001200*                                                                *
001300******************************************************************
001400 PROGRAM-ID.             RTL0INVM.
001500 AUTHOR.                 R G VOSS.
001600 INSTALLATION.           FAIRVIEW MERCHANDISE CO.
001700 DATE-WRITTEN.           03/14/88.
001800 DATE-COMPILED.          CURRENT-DATE.
001900 SECURITY.               FAIRVIEW INTERNAL USE ONLY.
002000******************************************************************
002100*  CHANGE ACTIVITY :                                             *
002200*      $SEG(RTL0INVM),COMP(STORESYS),PROD(BATCH   ):             *
002300*                                                                *
002400*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002500*   $D0= I40011  100 880314 HD RGV  : NEW - LOAD PRODUCT MASTER, *
002600*   $D0= I40011  100 880314 HD RGV  : REJECT DUPLICATE PRODUCT-ID*
002700*   $D1= I40118  110 881002 HD RGV  : ADD RESTOCK-TXN PROCESSING *
002800*   $D2= I40340  120 900711 HD JKS  : SORT TABLE, SWITCH TO      *
002900*   $D2= I40340  120 900711 HD JKS  : SEARCH ALL FOR LOOKUPS     *
003000*   $D3= I41255  200 981103 HD RGV  : Y2K - EXPIRY-DATE COMPARE  *
003100*   $D3= I41255  200 981103 HD RGV  : NOW CCYYMMDD, NO CENTURY   *
003200*   $D3= I41255  200 981103 HD RGV  : WINDOWING NEEDED           *
003250*   $D4= I42980  240 060829 HD PDW  : REVIEWED FOR I42910 - MOVED*
003260*   $D4= I42980  240 060829 HD PDW  : SORT-PRODUCT-TABLE OFF THE *
003270*   $D4= I42980  240 060829 HD PDW  : 2110 NUMBER (CLASHED WITH  *
003280*   $D4= I42980  240 060829 HD PDW  : 2110-READ-RESTOCK-TXN) TO  *
003290*   $D4= I42980  240 060829 HD PDW  : ITS OWN 2900 BLOCK; SORT   *
003295*   $D4= I42980  240 060829 HD PDW  : SWITCH/INDEX NOW 77-LEVEL  *
003300*                                                                *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.        IBM-370.
003800 OBJECT-COMPUTER.        IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT PRODUCT-MASTER-FILE
004400                 ASSIGN TO PRODMAST
004500                 ORGANIZATION IS LINE SEQUENTIAL
004600                 FILE STATUS IS PM-STATUS.
004700     SELECT RESTOCK-TXN-FILE
004800                 ASSIGN TO RESTOCKF
004900                 ORGANIZATION IS LINE SEQUENTIAL
005000                 FILE STATUS IS RS-STATUS.
005100 DATA DIVISION.
005200 FILE SECTION.
005300******************************************************************
005400*  PRODUCT MASTER INPUT FILE                                     *
005500******************************************************************
005600 FD  PRODUCT-MASTER-FILE
005700     RECORDING MODE IS F.
005800 01  PM-FILE-RECORD                  PIC X(59).
005900
006000******************************************************************
006100*  RESTOCK TRANSACTION INPUT FILE                                *
006200******************************************************************
006300 FD  RESTOCK-TXN-FILE
006400     RECORDING MODE IS F.
006500 01  RS-FILE-RECORD                  PIC X(17).
006600
006700 WORKING-STORAGE SECTION.
006800 01  WS-FILE-STATUS-AREA.
006900     05  PM-STATUS                   PIC X(02) VALUE SPACES.
007000     05  RS-STATUS                   PIC X(02) VALUE SPACES.
007100     05  FILLER                      PIC X(06).
007200 01  WS-FILE-STATUS-X REDEFINES WS-FILE-STATUS-AREA.
007300     05  PM-STATUS-1                 PIC X(01).
007400     05  PM-STATUS-2                 PIC X(01).
007500     05  RS-STATUS-1                 PIC X(01).
007600     05  RS-STATUS-2                 PIC X(01).
007700     05  FILLER                      PIC X(06).
007800
007900 01  WS-EOF-SWITCHES.
008000     05  WS-PM-EOF-SW                PIC X(01) VALUE 'N'.
008100         88  WS-PM-EOF                   VALUE 'Y'.
008200     05  WS-RS-EOF-SW                PIC X(01) VALUE 'N'.
008300         88  WS-RS-EOF                   VALUE 'Y'.
008400 01  WS-EOF-SWITCHES-ALPHA REDEFINES WS-EOF-SWITCHES
008500                                    PIC X(02).
008600
008700 01  WS-COUNTERS.
008800     05  WS-PM-READ-COUNT            PIC 9(06) COMP VALUE ZERO.
008900     05  WS-PM-REJECT-COUNT          PIC 9(06) COMP VALUE ZERO.
009000     05  WS-RS-READ-COUNT            PIC 9(06) COMP VALUE ZERO.
009100     05  WS-RS-REJECT-COUNT          PIC 9(06) COMP VALUE ZERO.
009200 01  WS-COUNTERS-PRINT REDEFINES WS-COUNTERS.
009300     05  WS-COUNTERS-COMP OCCURS 4 TIMES PIC 9(06) COMP.
009400
009500 01  WS-FOUND-SW                     PIC X(01) VALUE 'N'.
009600     88  WS-PRODUCT-FOUND                VALUE 'Y'.
009700
009800 01  WS-EXTENDED-COST                PIC S9(9)V99 COMP-3.
009900
010000******************************************************************
010100*  SORT WORK AREAS FOR 2900-SORT-PRODUCT-TABLE                   *
010200******************************************************************
010300 77  WS-SORT-SWAP-SW             PIC X(01) VALUE 'N'.
010400     88  WS-SORT-SWAP-MADE           VALUE 'Y'.
010500 77  WS-SORT-I                   PIC 9(04) COMP.
010600 01  WS-SORT-HOLD-AREA               PIC X(60).
011000
011100 LINKAGE SECTION.
011200     COPY RTL0CP1.
011300     COPY RTL0CP8.
011400
011500 PROCEDURE DIVISION USING RTL0-PRODUCT-RECORD
011600                           RTL0-RESTOCK-RECORD
011700                           RTL0-PRODUCT-COUNT
011800                           RTL0-PRODUCT-TABLE
011900                           RTL0-CONTROL-TOTALS
012000                           RTL0-PROD-SALES-COUNT
012100                           RTL0-PROD-SALES-TABLE.
012200
012300 2000-MAIN-CONTROL.
012400     PERFORM 2010-LOAD-PRODUCT-MASTER
012500         THRU 2010-EXIT.
012600     PERFORM 2100-APPLY-RESTOCK-TXN
012700         THRU 2100-EXIT.
012800     DISPLAY 'RTL0INVM - PRODUCTS LOADED    = ' WS-PM-READ-COUNT.
012900     DISPLAY 'RTL0INVM - PRODUCTS REJECTED  = '
013000              WS-PM-REJECT-COUNT.
013100     DISPLAY 'RTL0INVM - RESTOCKS APPLIED   = ' WS-RS-READ-COUNT.
013200     DISPLAY 'RTL0INVM - RESTOCKS REJECTED  = '
013300              WS-RS-REJECT-COUNT.
013400     GOBACK.
013500
013600******************************************************************
013700*  2010 - READ PRODUCT-MASTER IN INPUT ORDER.  A PRODUCT-ID      *
013800*  ALREADY IN THE TABLE IS A DUPLICATE AND IS REJECTED WITHOUT   *
013900*  DISTURBING THE ORIGINAL ENTRY; A NEW PRODUCT-ID IS APPENDED   *
014000*  TO THE TABLE AND THE TABLE IS RE-SORTED FOR SEARCH ALL.       *
014100******************************************************************
014200 2010-LOAD-PRODUCT-MASTER.
014300     OPEN INPUT PRODUCT-MASTER-FILE.
014400     IF PM-STATUS NOT = '00'
014500         DISPLAY 'RTL0INVM - PRODUCT-MASTER OPEN FAILED, '
014600                  'STATUS = ' PM-STATUS
014700         GO TO 2010-EXIT
014800     END-IF.
014900     PERFORM 2020-READ-PRODUCT-MASTER
015000         THRU 2020-EXIT.
015100     PERFORM 2030-PROCESS-PRODUCT-RECORD
015200         THRU 2030-EXIT
015300             UNTIL WS-PM-EOF.
015400     CLOSE PRODUCT-MASTER-FILE.
015500 2010-EXIT. EXIT.
015600
015700 2020-READ-PRODUCT-MASTER.
015800     READ PRODUCT-MASTER-FILE INTO RTL0-PRODUCT-RECORD
015900         AT END SET WS-PM-EOF TO TRUE
016000     END-READ.
016100 2020-EXIT. EXIT.
016200
016300 2030-PROCESS-PRODUCT-RECORD.
016400     ADD 1 TO WS-PM-READ-COUNT.
016500     PERFORM 2200-SEARCH-PRODUCT-TABLE
016600         THRU 2200-EXIT.
016700     IF WS-PRODUCT-FOUND
016800         ADD 1 TO WS-PM-REJECT-COUNT
016900         DISPLAY 'RTL0INVM - DUPLICATE PRODUCT REJECTED, ID = '
017000                  RTL0-PROD-ID
017100     ELSE
017200         ADD 1 TO RTL0-PRODUCT-COUNT
017300         MOVE RTL0-PROD-ID
017400             TO RTL0-PT-PRODUCT-ID(RTL0-PRODUCT-COUNT)
017500         MOVE RTL0-PROD-NAME
017600             TO RTL0-PT-PRODUCT-NAME(RTL0-PRODUCT-COUNT)
017700         MOVE RTL0-PROD-TYPE
017800             TO RTL0-PT-PRODUCT-TYPE(RTL0-PRODUCT-COUNT)
017900         MOVE RTL0-PROD-PURCH-PRICE
018000             TO RTL0-PT-PURCH-PRICE(RTL0-PRODUCT-COUNT)
018100         MOVE RTL0-PROD-EXPIRY-DATE
018200             TO RTL0-PT-EXPIRY-DATE(RTL0-PRODUCT-COUNT)
018300         MOVE RTL0-PROD-QTY-ON-HAND
018400             TO RTL0-PT-QTY-ON-HAND(RTL0-PRODUCT-COUNT)
018500         PERFORM 2900-SORT-PRODUCT-TABLE
018600             THRU 2900-EXIT
018700         COMPUTE WS-EXTENDED-COST ROUNDED =
018800                 RTL0-PROD-PURCH-PRICE * RTL0-PROD-QTY-ON-HAND
018900         ADD WS-EXTENDED-COST
019000             TO RTL0-CT-TOTAL-COST-SUPPLIED
019100     END-IF.
019200     PERFORM 2020-READ-PRODUCT-MASTER
019300         THRU 2020-EXIT.
019400 2030-EXIT. EXIT.
019500
019600******************************************************************
019700*  2100 - READ RESTOCK-TXN IN INPUT ORDER.  A ZERO OR NEGATIVE   *
019800*  RESTOCK QUANTITY, OR A RESTOCK AGAINST AN UNKNOWN PRODUCT-ID, *
019900*  IS REJECTED.                                                 *
020000******************************************************************
020100 2100-APPLY-RESTOCK-TXN.
020200     OPEN INPUT RESTOCK-TXN-FILE.
020300     IF RS-STATUS NOT = '00'
020400         DISPLAY 'RTL0INVM - RESTOCK-TXN OPEN FAILED, STATUS = '
020500                  RS-STATUS
020600         GO TO 2100-EXIT
020700     END-IF.
020800     PERFORM 2110-READ-RESTOCK-TXN
020900         THRU 2110-READ-EXIT.
021000     PERFORM 2120-PROCESS-RESTOCK-RECORD
021100         THRU 2120-EXIT
021200             UNTIL WS-RS-EOF.
021300     CLOSE RESTOCK-TXN-FILE.
021400 2100-EXIT. EXIT.
021500
021600 2110-READ-RESTOCK-TXN.
021700     READ RESTOCK-TXN-FILE INTO RTL0-RESTOCK-RECORD
021800         AT END SET WS-RS-EOF TO TRUE
021900     END-READ.
022000 2110-READ-EXIT. EXIT.
022100
022200 2120-PROCESS-RESTOCK-RECORD.
022300     ADD 1 TO WS-RS-READ-COUNT.
022400     IF RTL0-RSTK-QUANTITY NOT > 0
022500         ADD 1 TO WS-RS-REJECT-COUNT
022600         DISPLAY 'RTL0INVM - RESTOCK QTY INVALID, PRODUCT = '
022700                  RTL0-RSTK-PRODUCT-ID
022800     ELSE
022900         PERFORM 2210-SEARCH-RESTOCK-PRODUCT
023000             THRU 2210-EXIT
023100         IF NOT WS-PRODUCT-FOUND
023200             ADD 1 TO WS-RS-REJECT-COUNT
023300             DISPLAY 'RTL0INVM - RESTOCK PRODUCT NOT FOUND = '
023400                      RTL0-RSTK-PRODUCT-ID
023500         ELSE
023600             ADD RTL0-RSTK-QUANTITY
023700                 TO RTL0-PT-QTY-ON-HAND(RTL0-PT-IDX)
023800             COMPUTE WS-EXTENDED-COST ROUNDED =
023900                     RTL0-PT-PURCH-PRICE(RTL0-PT-IDX)
024000                         * RTL0-RSTK-QUANTITY
024100             ADD WS-EXTENDED-COST
024200                 TO RTL0-CT-TOTAL-COST-SUPPLIED
024300         END-IF
024400     END-IF.
024500     PERFORM 2110-READ-RESTOCK-TXN
024600         THRU 2110-READ-EXIT.
024700 2120-EXIT. EXIT.
024800
028300******************************************************************
028400*  2200 - SEARCH ALL FOR AN EXISTING PRODUCT-ID (DUPLICATE       *
028500*  CHECK ON LOAD).                                               *
028600******************************************************************
028700 2200-SEARCH-PRODUCT-TABLE.
028800     SET WS-PRODUCT-FOUND TO FALSE.
028900     IF RTL0-PRODUCT-COUNT > 0
029000         SEARCH ALL RTL0-PT-ENTRY
029100             AT END SET WS-PRODUCT-FOUND TO FALSE
029200             WHEN RTL0-PT-PRODUCT-ID(RTL0-PT-IDX) = RTL0-PROD-ID
029300                 SET WS-PRODUCT-FOUND TO TRUE
029400         END-SEARCH
029500     END-IF.
029600 2200-EXIT. EXIT.
029700
029800******************************************************************
029900*  2210 - SEARCH ALL FOR THE PRODUCT A RESTOCK TRANSACTION       *
030000*  APPLIES AGAINST.                                              *
030100******************************************************************
030200 2210-SEARCH-RESTOCK-PRODUCT.
030300     SET WS-PRODUCT-FOUND TO FALSE.
030400     IF RTL0-PRODUCT-COUNT > 0
030500         SEARCH ALL RTL0-PT-ENTRY
030600             AT END SET WS-PRODUCT-FOUND TO FALSE
030700             WHEN RTL0-PT-PRODUCT-ID(RTL0-PT-IDX)
030800                     = RTL0-RSTK-PRODUCT-ID
030900                 SET WS-PRODUCT-FOUND TO TRUE
031000         END-SEARCH
031100     END-IF.
031200 2210-EXIT. EXIT.
031300
031400******************************************************************
031500*  2900 - BUBBLE-SORT THE PRODUCT TABLE INTO ASCENDING           *
031600*  RTL0-PT-PRODUCT-ID SEQUENCE SO IT CAN BE SEARCHED WITH        *
031700*  SEARCH ALL.  THE TABLE IS SMALL ENOUGH THAT A FULL RE-SORT    *
031800*  EVERY TIME A NEW PRODUCT IS ADDED IS CHEAPER THAN AN INSERT   *
031900*  SHUFFLE ON THIS BOX.  GIVEN ITS OWN 2900 NUMBER BLOCK, CLEAR  *
032000*  OF THE 2100/2110/2120 RESTOCK-APPLY STEPS, PER I42980 REVIEW. *
032100******************************************************************
032200 2900-SORT-PRODUCT-TABLE.
032300     SET WS-SORT-SWAP-MADE TO TRUE.
032400     PERFORM 2910-SORT-ONE-PASS
032500         THRU 2910-EXIT
032600             UNTIL NOT WS-SORT-SWAP-MADE.
032700 2900-EXIT. EXIT.
032800
032900 2910-SORT-ONE-PASS.
033000     SET WS-SORT-SWAP-SW TO 'N'.
033100     PERFORM 2920-COMPARE-AND-SWAP
033200         THRU 2920-EXIT
033300             VARYING WS-SORT-I FROM 1 BY 1
033400                 UNTIL WS-SORT-I >= RTL0-PRODUCT-COUNT.
033500 2910-EXIT. EXIT.
034000
034100 2920-COMPARE-AND-SWAP.
034200     IF RTL0-PT-PRODUCT-ID(WS-SORT-I) >
034300             RTL0-PT-PRODUCT-ID(WS-SORT-I + 1)
034400         MOVE RTL0-PT-ENTRY(WS-SORT-I) TO WS-SORT-HOLD-AREA
034500         MOVE RTL0-PT-ENTRY(WS-SORT-I + 1)
034600             TO RTL0-PT-ENTRY(WS-SORT-I)
034700         MOVE WS-SORT-HOLD-AREA
034800             TO RTL0-PT-ENTRY(WS-SORT-I + 1)
034900         SET WS-SORT-SWAP-MADE TO TRUE
035000     END-IF.
035100 2920-EXIT. EXIT.
