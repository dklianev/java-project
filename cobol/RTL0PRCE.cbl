000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*  PROGRAM NAME:  RTL0PRCE                                       *
000500*                                                                *
000600*  OBJECTIVES OF PROGRAM :                                       *
000700*      PURE CALCULATION SUBPROGRAM - GIVEN ONE PRODUCT'S TYPE,   *
000800*      PURCHASE PRICE AND EXPIRY DATE, THE PROCESSING DATE, AND  *
000900*      THE PRICING CONFIG RECORD, RETURNS THE SALE PRICE TO      *
001000*      CHARGE THE CUSTOMER.  DOES NO FILE I-O AND KEEPS NO STATE *
001100*      BETWEEN CALLS - RTL0SALE CALLS IT ONCE PER LINE ITEM.     *
001200*                                                                *
001300******************************************************************
001400 PROGRAM-ID.             RTL0PRCE.
001500 AUTHOR.                 J K SIMS.
001600 INSTALLATION.           FAIRVIEW MERCHANDISE CO.
001700 DATE-WRITTEN.           02/26/91.
001800 DATE-COMPILED.          CURRENT-DATE.
001900 SECURITY.               FAIRVIEW INTERNAL USE ONLY.
002000******************************************************************
002100*  CHANGE ACTIVITY :                                             *
002200*      $SEG(RTL0PRCE),COMP(STORESYS),PROD(BATCH   ):             *
002300*                                                                *
002400*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002500*   $D0= I40450  130 910226 HD JKS  : NEW - MARKUP AND NEAR-     *
002600*   $D0= I40450  130 910226 HD JKS  : EXPIRY DISCOUNT PULLED OUT *
002700*   $D0= I40450  130 910226 HD JKS  : OF RTL0SALE PER BUYING     *
002800*   $D0= I40450  130 910226 HD JKS  : REQUEST                    *
002900*   $D1= I40977  150 920115 HD RGV  : USE CONFIG RECORD FOR      *
003000*   $D1= I40977  150 920115 HD RGV  : MARKUPS/WINDOW/DISCOUNT    *
003100*   $D2= I41255  200 981103 HD RGV  : Y2K - DAY-360 DATE MATH    *
003200*   $D2= I41255  200 981103 HD RGV  : NOW USES 4-DIGIT CCYY      *
003250*   $D3= I42980  240 060829 HD PDW  : REVIEWED FOR I42910 RECEIPT*
003260*   $D3= I42980  240 060829 HD PDW  : LINE-TABLE CHANGE - NO CALL*
003270*   $D3= I42980  240 060829 HD PDW  : INTERFACE HERE, NO CHANGE  *
003280*   $D3= I42980  240 060829 HD PDW  : REQUIRED.  DAY-360 COUNTERS*
003290*   $D3= I42980  240 060829 HD PDW  : AND DISCOUNT SWITCH MOVED  *
003295*   $D3= I42980  240 060829 HD PDW  : TO 77-LEVEL STANDALONE     *
003300*                                                                *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.        IBM-370.
003800 OBJECT-COMPUTER.        IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  WS-BASE-PRICE-AREA.
004400     05  WS-BASE-PRICE               PIC S9(5)V99 COMP-3.
004450     05  FILLER                      PIC X(02).
004500 01  WS-BASE-PRICE-DISPLAY REDEFINES WS-BASE-PRICE-AREA.
004600     05  WS-BASE-PRICE-X             PIC X(04).
004700
004800 77  WS-EXPIRY-DAY-NUMBER        PIC 9(09) COMP.
004900 77  WS-PROCESS-DAY-NUMBER       PIC 9(09) COMP.
005000 77  WS-DAYS-UNTIL-EXPIRY        PIC S9(09) COMP.
005200
005300 77  WS-NEAR-EXPIRY-SW           PIC X(01) VALUE 'N'.
005400     88  WS-IS-NEAR-EXPIRY           VALUE 'Y'.
005600
005700 LINKAGE SECTION.
005800 01  RTL0-PRC-PROD-TYPE              PIC X(01).
005900 01  RTL0-PRC-PURCH-PRICE            PIC S9(5)V99 COMP-3.
006000 01  RTL0-PRC-EXPIRY-DATE            PIC 9(08).
006100 01  RTL0-PRC-EXPIRY-DATE-X REDEFINES RTL0-PRC-EXPIRY-DATE.
006200     05  RTL0-PRC-EXP-CCYY           PIC 9(04).
006300     05  RTL0-PRC-EXP-MM             PIC 9(02).
006400     05  RTL0-PRC-EXP-DD             PIC 9(02).
006500 01  RTL0-PRC-PROCESS-DATE           PIC 9(08).
006600 01  RTL0-PRC-PROCESS-DATE-X REDEFINES RTL0-PRC-PROCESS-DATE.
006700     05  RTL0-PRC-PRC-CCYY           PIC 9(04).
006800     05  RTL0-PRC-PRC-MM             PIC 9(02).
006900     05  RTL0-PRC-PRC-DD             PIC 9(02).
007000     COPY RTL0CP6.
007100 01  RTL0-PRC-SALE-PRICE             PIC S9(5)V99 COMP-3.
007200
007300 PROCEDURE DIVISION USING RTL0-PRC-PROD-TYPE
007400                           RTL0-PRC-PURCH-PRICE
007500                           RTL0-PRC-EXPIRY-DATE
007600                           RTL0-PRC-PROCESS-DATE
007700                           RTL0-CONFIG-RECORD
007800                           RTL0-PRC-SALE-PRICE.
007900
008000 5000-MAIN-CONTROL.
008100     PERFORM 5100-COMPUTE-BASE-PRICE
008200         THRU 5100-EXIT.
008300     PERFORM 5200-CHECK-NEAR-EXPIRY
008400         THRU 5200-EXIT.
008500     IF WS-IS-NEAR-EXPIRY
008600         PERFORM 5300-APPLY-DISCOUNT
008700             THRU 5300-EXIT
008800     ELSE
008900         MOVE WS-BASE-PRICE TO RTL0-PRC-SALE-PRICE
009000     END-IF.
009100     GOBACK.
009200
009300******************************************************************
009400*  5100 - MARK UP THE PURCHASE PRICE BY THE MARKUP FOR THIS      *
009500*  PRODUCT'S TYPE - GROCERIES (F) AND NON-FOODS (N) EACH CARRY   *
009600*  THEIR OWN MARKUP RATE IN THE CONFIG RECORD.                   *
009700******************************************************************
009800 5100-COMPUTE-BASE-PRICE.
009900     IF RTL0-PRC-PROD-TYPE = 'F'
010000         COMPUTE WS-BASE-PRICE ROUNDED =
010100             RTL0-PRC-PURCH-PRICE *
010200                 (1 + RTL0-CFG-GROCERIES-MARKUP)
010300     ELSE
010400         COMPUTE WS-BASE-PRICE ROUNDED =
010500             RTL0-PRC-PURCH-PRICE *
010600                 (1 + RTL0-CFG-NON-FOODS-MARKUP)
010700     END-IF.
010800 5100-EXIT. EXIT.
010900
011000******************************************************************
011100*  5200 - FIGURE HOW MANY DAYS ARE LEFT BEFORE THE PRODUCT       *
011200*  EXPIRES, ON THE SHOP'S USUAL 360-DAY (12 X 30) CALENDAR, AND  *
011300*  FLAG THE ITEM AS NEAR-EXPIRY WHEN THAT COUNT IS INSIDE THE    *
011400*  CONFIG RECORD'S DISCOUNT WINDOW.                              *
011500******************************************************************
011600 5200-CHECK-NEAR-EXPIRY.
011700     MOVE 'N' TO WS-NEAR-EXPIRY-SW.
011800     COMPUTE WS-EXPIRY-DAY-NUMBER =
011900             (RTL0-PRC-EXP-CCYY * 360) +
012000             (RTL0-PRC-EXP-MM * 30) + RTL0-PRC-EXP-DD.
012100     COMPUTE WS-PROCESS-DAY-NUMBER =
012200             (RTL0-PRC-PRC-CCYY * 360) +
012300             (RTL0-PRC-PRC-MM * 30) + RTL0-PRC-PRC-DD.
012400     COMPUTE WS-DAYS-UNTIL-EXPIRY =
012500             WS-EXPIRY-DAY-NUMBER - WS-PROCESS-DAY-NUMBER.
012600     IF WS-DAYS-UNTIL-EXPIRY > ZERO
012700             AND WS-DAYS-UNTIL-EXPIRY NOT >
012800                     RTL0-CFG-NEAR-EXPIRY-DAYS
012900         SET WS-IS-NEAR-EXPIRY TO TRUE
013000     END-IF.
013100 5200-EXIT. EXIT.
013200
013300******************************************************************
013400*  5300 - KNOCK THE CONFIG RECORD'S DISCOUNT PERCENTAGE OFF THE  *
013500*  BASE PRICE FOR A NEAR-EXPIRY ITEM.                            *
013600******************************************************************
013700 5300-APPLY-DISCOUNT.
013800     COMPUTE RTL0-PRC-SALE-PRICE ROUNDED =
013900             WS-BASE-PRICE *
014000                 (1 - RTL0-CFG-DISCOUNT-PERCENT).
014100 5300-EXIT. EXIT.
