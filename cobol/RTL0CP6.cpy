000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = RTL0CP6                                      *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Retail Store Batch System -                *
000600*                     Pricing configuration record               *
000700*                                                                *
000800*  PROPERTY OF FAIRVIEW MERCHANDISE CO. DATA PROCESSING          *
000900*  NOT FOR USE OUTSIDE THE STORE SYSTEMS PROJECT                 *
001000*                                                                *
001100*  FUNCTION =                                                    *
001200*      Defines the CONFIG record RTL0MAIN reads once at the      *
001300*      start of the run and hands to RTL0PRCE on every CALL.     *
001400*      The markups, the near-expiry window and the discount      *
001500*      percentage used to figure a sale price all come from      *
001600*      this record instead of being wired into the program -     *
001700*      buying's the one that changes them, not us.                *
001800*                                                                *
001900*----------------------------------------------------------------*
002000*                                                                *
002100*  CHANGE ACTIVITY :                                             *
002200*      $SEG(RTL0CP6),COMP(STORESYS),PROD(BATCH   ):              *
002300*                                                                *
002400*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002500*   $D0= I40450  130 910226 HD JKS  : NEW - MARKUPS WERE HARD    *
002600*   $D0= I40450  130 910226 HD JKS  : CODED IN RTL0PRCE, PULLED  *
002700*   $D0= I40450  130 910226 HD JKS  : OUT PER BUYING REQUEST     *
002800*   $D1= I40977  150 920115 HD RGV  : ADD NEAR-EXPIRY WINDOW AND *
002900*   $D1= I40977  150 920115 HD RGV  : DISCOUNT PERCENTAGE FIELDS *
003000*                                                                *
003100******************************************************************
003200*----------------------------------------------------------------*
003300*    PRICING CONFIG INPUT RECORD - ONE RECORD, READ ONCE         *
003400*----------------------------------------------------------------*
003500 01  RTL0-CONFIG-RECORD.
003600     05  RTL0-CFG-GROCERIES-MARKUP    PIC S9(1)V9(4) COMP-3.
003700     05  RTL0-CFG-NON-FOODS-MARKUP    PIC S9(1)V9(4) COMP-3.
003800     05  RTL0-CFG-NEAR-EXPIRY-DAYS    PIC S9(3) COMP-3.
003900     05  RTL0-CFG-DISCOUNT-PERCENT    PIC S9(1)V9(4) COMP-3.
004000     05  FILLER                       PIC X(10).
