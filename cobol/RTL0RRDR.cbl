000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*PROGRAM NAME:  RTL0RRDR                                         *
000500*                                                                *
000600*OBJECTIVES OF PROGRAM :                                         *
000700*    REOPENS RECEIPT-OUTPUT FOR INPUT, AFTER RTL0RCPT HAS        *
000800*    CLOSED IT AT END OF RUN, AND RE-READS BACK A SINGLE         *
000900*    RECEIPT BY RECEIPT NUMBER - HEADER FIELDS PLUS EVERY        *
001000*    ITEM LINE - INTO RTL0-RECEIPT-HEADER AND THE                *
001100*    RTL0-RECEIPT-LINE-TABLE.  CALLED BY RTL0MAIN AS A           *
001200*    STAND-ALONE VERIFY STEP AFTER THE SALES PHASE, TO           *
001300*    PROVE A RECEIPT WRITTEN THIS RUN CAN BE FOUND AGAIN         *
001400*    BY NUMBER.                                                  *
001500*                                                                *
001600******************************************************************
001700 PROGRAM-ID.             RTL0RRDR.
001800 AUTHOR.                 P D WREN.
001900 INSTALLATION.           FAIRVIEW MERCHANDISE CO.
002000 DATE-WRITTEN.           08/28/06.
002100 DATE-COMPILED.          CURRENT-DATE.
002200 SECURITY.               FAIRVIEW INTERNAL USE ONLY.
002300******************************************************************
002400*CHANGE ACTIVITY :                                               *
002500*    $SEG(RTL0RRDR),COMP(STORESYS),PROD(BATCH   ):               *
002600*                                                                *
002700*PN= REASON   REL YYMMDD HDXXIII : REMARKS                       *
002800*$D0= I42910  240 060828 HD PDW  : NEW - RECEIPT LOOKUP BY       *
002900*$D0= I42910  240 060828 HD PDW  : NUMBER, RE-READS              *
003000*$D0= I42910  240 060828 HD PDW  : RECEIPT-OUTPUT AFTER          *
003100*$D0= I42910  240 060828 HD PDW  : RTL0RCPT CLOSES IT, SO        *
003200*$D0= I42910  240 060828 HD PDW  : THE RECEIPT-LINE-TABLE        *
003300*$D0= I42910  240 060828 HD PDW  : ADDED TO RTL0CP7 HAS A        *
003400*$D0= I42910  240 060828 HD PDW  : REAL READ-BACK PATH           *
003500*                                                                *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.        IBM-370.
004000 OBJECT-COMPUTER.        IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT RECEIPT-OUTPUT-FILE
004600                 ASSIGN TO RCPTOUT
004700                 ORGANIZATION IS LINE SEQUENTIAL
004800                 FILE STATUS IS RO-STATUS.
004900 DATA DIVISION.
005000 FILE SECTION.
005100******************************************************************
005200*RECEIPT OUTPUT FILE - REOPENED FOR INPUT ONLY.  SAME            *
005300*PHYSICAL FILE AND RECORD LAYOUT RTL0RCPT WRITES.                *
005400******************************************************************
005500 FD  RECEIPT-OUTPUT-FILE
005600     RECORDING MODE IS V.
005700 01  RO-FILE-RECORD                  PIC X(80).
005800
005900 WORKING-STORAGE SECTION.
006000 01  WS-FILE-STATUS-AREA.
006100     05  RO-STATUS                   PIC X(02) VALUE SPACES.
006200     05  FILLER                      PIC X(08).
006300 01  WS-FILE-STATUS-X REDEFINES WS-FILE-STATUS-AREA.
006400     05  RO-STATUS-1                 PIC X(01).
006500     05  RO-STATUS-2                 PIC X(01).
006600     05  FILLER                      PIC X(08).
006700
006800 01  WS-SWITCHES.
006900     05  WS-RRDR-EOF-SW              PIC X(01) VALUE 'N'.
007000         88  WS-RRDR-EOF                 VALUE 'Y'.
007100     05  WS-RRDR-INSIDE-SW           PIC X(01) VALUE 'N'.
007200         88  WS-RRDR-INSIDE-TARGET-BLOCK VALUE 'Y'.
007300     05  WS-RRDR-FOUND-SW            PIC X(01) VALUE 'N'.
007400         88  WS-RRDR-TARGET-FOUND        VALUE 'Y'.
007500
007600 01  WS-SUBSCRIPT-AREA.
007700     05  WS-RL-SUB                   PIC 9(03) COMP VALUE ZERO.
007800
007900 01  WS-EDIT-FIELDS.
008000     05  WS-RECEIPT-NO-ED            PIC 999999.
008100
008200 01  WS-TARGET-HEADER-TEXT           PIC X(15).
008300
008400 01  WS-DASH-RULE-40                 PIC X(40)
008500             VALUE ALL '-'.
008600
008700******************************************************************
008800*PRINT-LINE WORK AREA - EACH RECEIPT-OUTPUT RECORD IS READ       *
008900*INTO THIS AREA, THEN VIEWED THROUGH ONE OF THE REDEFINES        *
009000*BELOW ACCORDING TO WHICH KIND OF LINE IT TURNED OUT TO BE.      *
009100******************************************************************
009200 01  WS-PRINT-LINE                   PIC X(80).
009300
009400 01  WS-PL-VIEW-6 REDEFINES WS-PRINT-LINE.
009500     05  WS-PL-FIRST-6               PIC X(06).
009600     05  FILLER                      PIC X(74).
009700
009800 01  WS-PL-VIEW-9 REDEFINES WS-PRINT-LINE.
009900     05  WS-PL-FIRST-9               PIC X(09).
010000     05  FILLER                      PIC X(71).
010100
010200 01  WS-PL-VIEW-15 REDEFINES WS-PRINT-LINE.
010300     05  WS-PL-FIRST-15              PIC X(15).
010400     05  FILLER                      PIC X(65).
010500
010600 01  WS-PL-VIEW-40 REDEFINES WS-PRINT-LINE.
010700     05  WS-PL-FIRST-40              PIC X(40).
010800     05  FILLER                      PIC X(40).
010900
011000 01  WS-PL-VIEW-DATE REDEFINES WS-PRINT-LINE.
011100     05  FILLER                      PIC X(06).
011200     05  WS-PL-DATE-TIME             PIC X(19).
011300     05  FILLER                      PIC X(55).
011400
011500 01  WS-PL-VIEW-CASHIER REDEFINES WS-PRINT-LINE.
011600     05  FILLER                      PIC X(09).
011700     05  WS-PL-CASHIER-NAME          PIC X(20).
011800     05  FILLER                      PIC X(06).
011900     05  WS-PL-CASHIER-ID            PIC X(10).
012000     05  FILLER                      PIC X(35).
012100
012200 01  WS-PL-VIEW-ITEM REDEFINES WS-PRINT-LINE.
012300     05  WS-PL-ITEM-PRODUCT          PIC X(20).
012400     05  FILLER                      PIC X(06).
012500     05  WS-PL-ITEM-QTY-TXT          PIC X(03).
012600     05  FILLER                      PIC X(04).
012700     05  WS-PL-ITEM-PRICE-WHOLE      PIC X(05).
012800     05  FILLER                      PIC X(01).
012900     05  WS-PL-ITEM-PRICE-FRAC       PIC X(02).
013000     05  FILLER                      PIC X(03).
013100     05  WS-PL-ITEM-EXT-WHOLE        PIC X(06).
013200     05  FILLER                      PIC X(01).
013300     05  WS-PL-ITEM-EXT-FRAC         PIC X(02).
013400     05  FILLER                      PIC X(27).
013500
013600 01  WS-PL-VIEW-TOTAL REDEFINES WS-PRINT-LINE.
013700     05  FILLER                      PIC X(33).
013800     05  WS-PL-TOTAL-WHOLE           PIC X(06).
013900     05  FILLER                      PIC X(01).
014000     05  WS-PL-TOTAL-FRAC            PIC X(02).
014100     05  FILLER                      PIC X(38).
014200
014300******************************************************************
014400*DE-EDIT WORK AREAS - A PRINTED NUMBER IS PULLED APART INTO      *
014500*ITS WHOLE AND FRACTION HALVES, LEADING SPACES ARE INSPECTED     *
014600*OUT TO ZEROS, AND THE WHOLE PICTURE IS THEN VIEWED THROUGH      *
014700*A REDEFINES CARRYING THE IMPLIED DECIMAL POINT SO A PLAIN       *
014800*MOVE LINES IT UP WITH THE COMP-3 RECEIVING FIELD.               *
014900******************************************************************
015000 01  WS-DE-QTY-TXT                   PIC X(03).
015100 01  WS-DE-QTY-NUMERIC REDEFINES WS-DE-QTY-TXT
015200                                      PIC 9(03).
015300
015400 01  WS-DE-PRICE-GROUP.
015500     05  WS-DE-PRICE-WHOLE-TXT       PIC X(05).
015600     05  WS-DE-PRICE-FRAC-TXT        PIC X(02).
015700 01  WS-DE-PRICE-NUMERIC REDEFINES WS-DE-PRICE-GROUP
015800                                      PIC 9(05)V99.
015900
016000 01  WS-DE-EXT-GROUP.
016100     05  WS-DE-EXT-WHOLE-TXT         PIC X(06).
016200     05  WS-DE-EXT-FRAC-TXT          PIC X(02).
016300 01  WS-DE-EXT-NUMERIC REDEFINES WS-DE-EXT-GROUP
016400                                      PIC 9(06)V99.
016500
016600 01  WS-DE-TOTAL-GROUP.
016700     05  WS-DE-TOTAL-WHOLE-TXT       PIC X(06).
016800     05  WS-DE-TOTAL-FRAC-TXT        PIC X(02).
016900 01  WS-DE-TOTAL-NUMERIC REDEFINES WS-DE-TOTAL-GROUP
017000                                      PIC 9(06)V99.
017100
017200 LINKAGE SECTION.
017300     COPY RTL0CP7.
017400 01  RTL0-RRDR-TARGET-NUMBER         PIC 9(06).
017500 01  RTL0-RRDR-FOUND-SW              PIC X(01).
017600     88  RTL0-RRDR-RECEIPT-FOUND         VALUE 'Y'.
017700
017800 PROCEDURE DIVISION USING RTL0-RRDR-TARGET-NUMBER
017900                           RTL0-RECEIPT-HEADER
018000                           RTL0-RECEIPT-LINE-COUNT
018100                           RTL0-RECEIPT-LINE-TABLE
018200                           RTL0-RRDR-FOUND-SW.
018300
018400******************************************************************
018500*7000 - OPENS RECEIPT-OUTPUT FOR INPUT, BUILDS THE HEADER        *
018600*TEXT THIS RUN IS LOOKING FOR, THEN SCANS THE FILE UNTIL         *
018700*EITHER THE TARGET RECEIPT'S TOTAL LINE IS PARSED OR THE         *
018800*FILE RUNS OUT.  RTL0MAIN DECIDES WHETHER TO CALL THIS AT        *
018900*ALL - IT IS SKIPPED WHEN NO RECEIPTS WERE ISSUED.               *
019000******************************************************************
019100 7000-MAIN-CONTROL.
019200     OPEN INPUT RECEIPT-OUTPUT-FILE.
019300     IF RO-STATUS NOT = '00'
019400         DISPLAY 'RTL0RRDR - RECEIPT-OUTPUT OPEN FAILED, '
019500                  'STATUS = ' RO-STATUS
019600         MOVE 'N' TO RTL0-RRDR-FOUND-SW
019700         GO TO 7000-EXIT
019800     END-IF.
019900     MOVE RTL0-RRDR-TARGET-NUMBER TO WS-RECEIPT-NO-ED.
020000     MOVE SPACES TO WS-TARGET-HEADER-TEXT.
020100     STRING 'RECEIPT #' WS-RECEIPT-NO-ED
020200             DELIMITED BY SIZE INTO WS-TARGET-HEADER-TEXT.
020300     PERFORM 7010-READ-NEXT-LINE
020400         THRU 7010-EXIT.
020500     PERFORM 7020-SCAN-ONE-LINE
020600         THRU 7020-EXIT
020700             UNTIL WS-RRDR-EOF
020800                OR WS-RRDR-TARGET-FOUND.
020900     CLOSE RECEIPT-OUTPUT-FILE.
021000     IF WS-RRDR-TARGET-FOUND
021100         SET RTL0-RRDR-RECEIPT-FOUND TO TRUE
021200         DISPLAY 'RTL0RRDR - RECEIPT FOUND, LINES RETURNED = '
021300                  RTL0-RECEIPT-LINE-COUNT
021400     ELSE
021500         MOVE 'N' TO RTL0-RRDR-FOUND-SW
021600         DISPLAY 'RTL0RRDR - RECEIPT NOT FOUND, RECEIPT # = '
021700                  RTL0-RRDR-TARGET-NUMBER
021800     END-IF.
021900 7000-EXIT. EXIT.
022000
022100 7010-READ-NEXT-LINE.
022200     READ RECEIPT-OUTPUT-FILE INTO WS-PRINT-LINE
022300         AT END
022400             SET WS-RRDR-EOF TO TRUE
022500     END-READ.
022600 7010-EXIT. EXIT.
022700
022800******************************************************************
022900*7020 - ONE LINE AT A TIME.  BEFORE THE TARGET BLOCK IS          *
023000*FOUND, EVERY LINE IS JUST A CANDIDATE HEADER-1 LINE.  ONCE      *
023100*INSIDE THE TARGET BLOCK, EVERY LINE IS PARSED UNTIL THE         *
023200*TOTAL LINE ENDS IT.                                             *
023300******************************************************************
023400 7020-SCAN-ONE-LINE.
023500     IF WS-RRDR-INSIDE-TARGET-BLOCK
023600         PERFORM 7100-PROCESS-BLOCK-LINE
023700             THRU 7100-EXIT
023800     ELSE
023900         PERFORM 7030-CHECK-FOR-TARGET-HEADER
024000             THRU 7030-EXIT
024100     END-IF.
024200     IF NOT WS-RRDR-TARGET-FOUND
024300         PERFORM 7010-READ-NEXT-LINE
024400             THRU 7010-EXIT
024500     END-IF.
024600 7020-EXIT. EXIT.
024700
024800 7030-CHECK-FOR-TARGET-HEADER.
024900     IF WS-PL-FIRST-15 = WS-TARGET-HEADER-TEXT
025000         SET WS-RRDR-INSIDE-TARGET-BLOCK TO TRUE
025100         MOVE RTL0-RRDR-TARGET-NUMBER TO RTL0-RCPT-NUMBER
025200         MOVE ZERO TO RTL0-RECEIPT-LINE-COUNT
025300         MOVE ZERO TO WS-RL-SUB
025400     END-IF.
025500 7030-EXIT. EXIT.
025600
025700******************************************************************
025800*7100 - EVERY LINE WITHIN THE TARGET BLOCK IS ONE OF: THE        *
025900*DATE LINE, THE CASHIER LINE, A DASHED RULE OR THE ITEMS:        *
026000*LABEL (BOTH IGNORED), AN ITEM DETAIL LINE, OR THE TOTAL         *
026100*LINE THAT CLOSES THE BLOCK OUT.                                 *
026200******************************************************************
026300 7100-PROCESS-BLOCK-LINE.
026400     EVALUATE TRUE
026500         WHEN WS-PL-FIRST-6 = 'Date: '
026600             PERFORM 7110-PARSE-DATE-LINE
026700                 THRU 7110-EXIT
026800         WHEN WS-PL-FIRST-9 = 'Cashier: '
026900             PERFORM 7120-PARSE-CASHIER-LINE
027000                 THRU 7120-EXIT
027100         WHEN WS-PL-FIRST-6 = 'TOTAL:'
027200             PERFORM 7140-PARSE-TOTAL-LINE
027300                 THRU 7140-EXIT
027400             SET WS-RRDR-TARGET-FOUND TO TRUE
027500         WHEN WS-PL-FIRST-40 = WS-DASH-RULE-40
027600              OR WS-PL-FIRST-6 = 'ITEMS:'
027700             CONTINUE
027800         WHEN OTHER
027900             PERFORM 7130-PARSE-ITEM-LINE
028000                 THRU 7130-EXIT
028100     END-EVALUATE.
028200 7100-EXIT. EXIT.
028300
028400 7110-PARSE-DATE-LINE.
028500     MOVE WS-PL-DATE-TIME TO RTL0-RCPT-DATE-TIME.
028600 7110-EXIT. EXIT.
028700
028800 7120-PARSE-CASHIER-LINE.
028900     MOVE WS-PL-CASHIER-NAME TO RTL0-RCPT-CASHIER-NAME.
029000     MOVE WS-PL-CASHIER-ID   TO RTL0-RCPT-CASHIER-ID.
029100 7120-EXIT. EXIT.
029200
029300******************************************************************
029400*7130 - ONE MORE ROW IN THE RECEIPT-LINE-TABLE PER ITEM          *
029500*DETAIL LINE.  QUANTITY, SALE PRICE AND EXTENDED AMOUNT ARE      *
029600*ALL DE-EDITED BACK TO COMP-3 THROUGH THE WORK AREAS ABOVE.      *
029700******************************************************************
029800 7130-PARSE-ITEM-LINE.
029900     ADD 1 TO WS-RL-SUB.
030000     ADD 1 TO RTL0-RECEIPT-LINE-COUNT.
030100     MOVE WS-PL-ITEM-PRODUCT      TO
030200              RTL0-RL-PRODUCT-NAME (WS-RL-SUB).
030300     MOVE RTL0-RRDR-TARGET-NUMBER TO
030400              RTL0-RL-RECEIPT-NUMBER (WS-RL-SUB).
030500
030600     MOVE WS-PL-ITEM-QTY-TXT TO WS-DE-QTY-TXT.
030700     INSPECT WS-DE-QTY-TXT REPLACING LEADING SPACE BY ZERO.
030800     MOVE WS-DE-QTY-NUMERIC TO RTL0-RL-QUANTITY (WS-RL-SUB).
030900
031000     MOVE WS-PL-ITEM-PRICE-WHOLE TO WS-DE-PRICE-WHOLE-TXT.
031100     MOVE WS-PL-ITEM-PRICE-FRAC  TO WS-DE-PRICE-FRAC-TXT.
031200     INSPECT WS-DE-PRICE-WHOLE-TXT
031300             REPLACING LEADING SPACE BY ZERO.
031400     MOVE WS-DE-PRICE-NUMERIC TO
031500              RTL0-RL-SALE-PRICE (WS-RL-SUB).
031600
031700     MOVE WS-PL-ITEM-EXT-WHOLE TO WS-DE-EXT-WHOLE-TXT.
031800     MOVE WS-PL-ITEM-EXT-FRAC  TO WS-DE-EXT-FRAC-TXT.
031900     INSPECT WS-DE-EXT-WHOLE-TXT
032000             REPLACING LEADING SPACE BY ZERO.
032100     MOVE WS-DE-EXT-NUMERIC TO
032200              RTL0-RL-EXTENDED-AMOUNT (WS-RL-SUB).
032300 7130-EXIT. EXIT.
032400
032500******************************************************************
032600*7140 - THE TRAILER TOTAL LINE.  DE-EDITED THE SAME WAY AS       *
032700*AN ITEM AMOUNT, THEN MOVED STRAIGHT INTO THE HEADER'S           *
032800*RTL0-RCPT-TOTAL, MIRRORING WHAT RTL0RCPT PRINTED FROM IT.       *
032900******************************************************************
033000 7140-PARSE-TOTAL-LINE.
033100     MOVE WS-PL-TOTAL-WHOLE TO WS-DE-TOTAL-WHOLE-TXT.
033200     MOVE WS-PL-TOTAL-FRAC  TO WS-DE-TOTAL-FRAC-TXT.
033300     INSPECT WS-DE-TOTAL-WHOLE-TXT
033400             REPLACING LEADING SPACE BY ZERO.
033500     MOVE WS-DE-TOTAL-NUMERIC TO RTL0-RCPT-TOTAL.
033600 7140-EXIT. EXIT.
033700
033800
