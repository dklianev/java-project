000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = RTL0CP3                                      *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Retail Store Batch System -                *
000600*                     Cashier master record and in-storage       *
000700*                     cashier table                              *
000800*                                                                *
000900*  PROPERTY OF FAIRVIEW MERCHANDISE CO. DATA PROCESSING          *
001000*  NOT FOR USE OUTSIDE THE STORE SYSTEMS PROJECT                 *
001100*                                                                *
001200*  FUNCTION =                                                    *
001300*      Defines the CASHIER-MASTER input record and the           *
001400*      RTL0-CASHIER-TABLE loaded from it.  RTL0STAF sorts the    *
001500*      table into RTL0-CT-CASHIER-ID sequence so it and          *
001600*      RTL0SALE can SEARCH ALL it instead of doing a keyed       *
001700*      read against a cashier file this box does not have.       *
001800*                                                                *
001900*----------------------------------------------------------------*
002000*                                                                *
002100*  CHANGE ACTIVITY :                                             *
002200*      $SEG(RTL0CP3),COMP(STORESYS),PROD(BATCH   ):              *
002300*                                                                *
002400*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002500*   $D0= I40013  100 880314 HD RGV  : NEW - CASHIER MASTER       *
002600*   $D0= I40013  100 880314 HD RGV  : LAYOUT                     *
002700*   $D1= I40341  120 900711 HD JKS  : ADD CASHIER TABLE, SEARCH  *
002800*   $D1= I40341  120 900711 HD JKS  : ALL REPLACES LINEAR SCAN   *
002900*   $D2= I42210  220 040226 HD PDW  : WIDEN SALARY TO S9(7)V99   *
002950*   $D3= I42980  240 060829 HD PDW  : CORRECTED CASHIER-TABLE    *
002960*   $D3= I42980  240 060829 HD PDW  : SORT-PARAGRAPH COMMENT -   *
002970*   $D3= I42980  240 060829 HD PDW  : NOW READS 3910-SORT-       *
002980*   $D3= I42980  240 060829 HD PDW  : CASHIER-TABLE, PER RTL0STAF*
002990*   $D3= I42980  240 060829 HD PDW  : RENUMBERING                *
003000*                                                                *
003100******************************************************************
003200*----------------------------------------------------------------*
003300*    CASHIER-MASTER INPUT RECORD                                 *
003400*----------------------------------------------------------------*
003500 01  RTL0-CASHIER-RECORD.
003600     05  RTL0-CASH-ID              PIC X(10).
003700     05  RTL0-CASH-NAME            PIC X(20).
003800     05  RTL0-CASH-MONTHLY-SALARY  PIC S9(7)V99 COMP-3.
003900     05  FILLER                    PIC X(07).
004000
004100*----------------------------------------------------------------*
004200*    IN-STORAGE CASHIER TABLE - LOADED FROM CASHIER-MASTER,      *
004300*    KEPT IN ASCENDING RTL0-CT-CASHIER-ID SEQUENCE BY 3910-SORT- *
004400*    CASHIER-TABLE SO IT CAN BE SEARCHED WITH SEARCH ALL.        *
004500*----------------------------------------------------------------*
004600 01  RTL0-CASHIER-COUNT            PIC 9(4) COMP VALUE ZERO.
004700 01  RTL0-CASHIER-TABLE.
004800     05  RTL0-CT-ENTRY OCCURS 1 TO 200 TIMES
004900             DEPENDING ON RTL0-CASHIER-COUNT
005000             ASCENDING KEY IS RTL0-CT-CASHIER-ID
005100             INDEXED BY RTL0-CT-IDX.
005200         10  RTL0-CT-CASHIER-ID      PIC X(10).
005300         10  RTL0-CT-CASHIER-NAME    PIC X(20).
005400         10  RTL0-CT-MONTHLY-SALARY  PIC S9(7)V99 COMP-3.
005500         10  RTL0-CT-DESK-ID         PIC X(10).
005600         10  RTL0-CT-ASSIGNED-FLAG   PIC X(01).
005700             88  RTL0-CT-IS-ASSIGNED     VALUE 'Y'.
005800             88  RTL0-CT-NOT-ASSIGNED    VALUE 'N'.
005900         10  FILLER                  PIC X(04).
