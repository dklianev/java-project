000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = RTL0CP2                                      *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Retail Store Batch System -                *
000600*                     Sale transaction input record              *
000700*                                                                *
000800*  PROPERTY OF FAIRVIEW MERCHANDISE CO. DATA PROCESSING          *
000900*  NOT FOR USE OUTSIDE THE STORE SYSTEMS PROJECT                 *
001000*                                                                *
001100*  FUNCTION =                                                    *
001200*      Defines the SALE-TRANSACTION record read by RTL0SALE.     *
001300*      Transactions for the same cashier that carry the same     *
001400*      RTL0-TXN-RECEIPT-SEQ value belong to the same receipt -   *
001500*      RTL0SALE watches this pair of fields for the control      *
001600*      break that closes a receipt.                              *
001700*                                                                *
001800*----------------------------------------------------------------*
001900*                                                                *
002000*  CHANGE ACTIVITY :                                             *
002100*      $SEG(RTL0CP2),COMP(STORESYS),PROD(BATCH   ):              *
002200*                                                                *
002300*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002400*   $D0= I40012  100 880321 HD RGV  : NEW - SALE TXN LAYOUT      *
002500*   $D1= I40780  150 891107 HD JKS  : ADD RECEIPT-SEQ FOR MULTI- *
002600*   $D1= I40780  150 891107 HD JKS  : LINE RECEIPT CONTROL BREAK *
002700*                                                                *
002800******************************************************************
002900 01  RTL0-SALE-TXN-RECORD.
003000     05  RTL0-TXN-CASHIER-ID       PIC X(10).
003100     05  RTL0-TXN-CUSTOMER-ID      PIC X(10).
003200     05  RTL0-TXN-PRODUCT-ID       PIC X(10).
003300     05  RTL0-TXN-QUANTITY         PIC S9(5) COMP-3.
003400     05  RTL0-TXN-RECEIPT-SEQ      PIC 9(05).
003500     05  FILLER                    PIC X(08).
