000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*  PROGRAM NAME:  RTL0RCPT                                       *
000500*                                                                *
000600*  OBJECTIVES OF PROGRAM :                                       *
000700*      WRITES ONE RECEIPT - HEADER BLOCK PLUS AN ITEM LINE FOR   *
000800*      EVERY ENTRY IN THE SOLD-ITEMS WORK TABLE, PLUS A TOTAL    *
000900*      TRAILER LINE - TO THE RECEIPT-OUTPUT FILE.  RTL0SALE      *
001000*      CALLS THIS ONCE PER RECEIPT CONTROL BREAK.  THIS PROGRAM  *
001100*      ITSELF NEVER READS RECEIPT-OUTPUT BACK - THE SEPARATE     *
001200*      RTL0RRDR PROGRAM REOPENS IT FOR INPUT, AFTER THIS ONE HAS *
001300*      CLOSED IT AT END OF RUN, TO LOOK A RECEIPT UP BY NUMBER.  *
001400*                                                                *
001500******************************************************************
001600 PROGRAM-ID.             RTL0RCPT.
001700 AUTHOR.                 J K SIMS.
001800 INSTALLATION.           FAIRVIEW MERCHANDISE CO.
001900 DATE-WRITTEN.           11/20/90.
002000 DATE-COMPILED.          CURRENT-DATE.
002100 SECURITY.               FAIRVIEW INTERNAL USE ONLY.
002200******************************************************************
002300*  CHANGE ACTIVITY :                                             *
002400*      $SEG(RTL0RCPT),COMP(STORESYS),PROD(BATCH   ):             *
002500*                                                                *
002600*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002700*   $D0= I40780  150 891107 HD JKS  : NEW - RECEIPT PRINT LAYOUT *
002800*   $D0= I40780  150 891107 HD JKS  : ONE FILE OPEN FOR WHOLE RUN*
002900*   $D1= I40452  130 901120 HD RGV  : RTL0SALE NOW PASSES THE    *
003000*   $D1= I40452  130 901120 HD RGV  : SOLD-ITEMS TABLE INSTEAD OF*
003100*   $D1= I40452  130 901120 HD RGV  : ONE LINE AT A TIME         *
003200*   $D2= I42450  230 060314 HD PDW  : WIDEN TOTAL EDIT PICTURE   *
003300*   $D2= I42450  230 060314 HD PDW  : FOR BIG BASKETS            *
003400*   $D3= I42910  240 060828 HD PDW  : RECEIPT-LINE PARM DROPPED  *
003500*   $D3= I42910  240 060828 HD PDW  : FROM USING - RTL0SALE NEVER*
003600*   $D3= I42910  240 060828 HD PDW  : SET IT, SOLD-ITEM-TABLE IS *
003700*   $D3= I42910  240 060828 HD PDW  : THE ONLY LINE-ITEM CARRIER *
003800*                                                                *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.        IBM-370.
004300 OBJECT-COMPUTER.        IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT RECEIPT-OUTPUT-FILE
004900                 ASSIGN TO RCPTOUT
005000                 ORGANIZATION IS LINE SEQUENTIAL
005100                 FILE STATUS IS RO-STATUS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400******************************************************************
005500*  RECEIPT OUTPUT FILE - HEADER LINES, ITEM LINES, TOTAL LINE    *
005600******************************************************************
005700 FD  RECEIPT-OUTPUT-FILE
005800     RECORDING MODE IS V.
005900 01  RO-FILE-RECORD                  PIC X(80).
006000
006100 WORKING-STORAGE SECTION.
006200 01  WS-FILE-STATUS-AREA.
006300     05  RO-STATUS                   PIC X(02) VALUE SPACES.
006400     05  FILLER                      PIC X(08).
006500 01  WS-FILE-STATUS-X REDEFINES WS-FILE-STATUS-AREA.
006600     05  RO-STATUS-1                 PIC X(01).
006700     05  RO-STATUS-2                 PIC X(01).
006800     05  FILLER                      PIC X(08).
006900
007000 01  WS-OPEN-SWITCHES.
007100     05  WS-RCPT-FILE-OPEN-SW        PIC X(01) VALUE 'N'.
007200         88  WS-RCPT-FILE-IS-OPEN        VALUE 'Y'.
007300
007400 01  WS-COUNTERS.
007500     05  WS-RECEIPTS-WRITTEN         PIC 9(06) COMP VALUE ZERO.
007600     05  WS-LINES-WRITTEN            PIC 9(06) COMP VALUE ZERO.
007700 01  WS-COUNTERS-PRINT REDEFINES WS-COUNTERS.
007800     05  WS-COUNTERS-COMP OCCURS 2 TIMES PIC 9(06) COMP.
007900
008000 01  WS-EDIT-FIELDS.
008100     05  WS-RECEIPT-NO-ED            PIC 999999.
008200     05  WS-ITEM-QTY-ED              PIC ZZ9.
008300     05  WS-ITEM-PRICE-ED            PIC ZZZZ9.99.
008400     05  WS-ITEM-EXT-ED              PIC ZZZZZ9.99.
008500     05  WS-TOTAL-ED                 PIC ZZZZZ9.99.
008600
008700 01  WS-PRINT-LINE                   PIC X(80).
008800 01  WS-PRINT-LINE-DUMP REDEFINES WS-PRINT-LINE.
008900     05  WS-PL-FIRST-40              PIC X(40).
009000     05  WS-PL-LAST-40               PIC X(40).
009100
009200 01  WS-DASH-RULE                    PIC X(40)
009300             VALUE ALL '-'.
009400
009500 01  WS-SUBSCRIPT-AREA.
009600     05  WS-ITEM-SUB                 PIC 9(03) COMP.
009700
009800 LINKAGE SECTION.
009900     COPY RTL0CP7.
010000 01  RTL0-RCPT-CLOSE-SW              PIC X(01).
010100     88  RTL0-RCPT-CLOSE-REQUESTED       VALUE 'Y'.
010200
010300 PROCEDURE DIVISION USING RTL0-RECEIPT-HEADER
010400                           RTL0-SOLD-ITEM-COUNT
010500                           RTL0-SOLD-ITEM-TABLE
010600                           RTL0-RCPT-CLOSE-SW.
010700
010800 6000-MAIN-CONTROL.
010900     IF RTL0-RCPT-CLOSE-REQUESTED
011000         PERFORM 6900-CLOSE-RECEIPT-OUTPUT
011100             THRU 6900-EXIT
011200         GO TO 6000-EXIT
011300     END-IF.
011400     IF NOT WS-RCPT-FILE-IS-OPEN
011500         OPEN OUTPUT RECEIPT-OUTPUT-FILE
011600         IF RO-STATUS NOT = '00'
011700             DISPLAY 'RTL0RCPT - RECEIPT-OUTPUT OPEN FAILED, '
011800                      'STATUS = ' RO-STATUS
011900             GO TO 6000-EXIT
012000         END-IF
012100         SET WS-RCPT-FILE-IS-OPEN TO TRUE
012200     END-IF.
012300     PERFORM 6100-WRITE-RECEIPT-HEADER
012400         THRU 6100-EXIT.
012500     PERFORM 6200-WRITE-ITEM-LINES
012600         THRU 6200-EXIT.
012700     PERFORM 6300-WRITE-RECEIPT-TOTAL
012800         THRU 6300-EXIT.
012900     ADD 1 TO WS-RECEIPTS-WRITTEN.
013000 6000-EXIT. EXIT.
013100
013200******************************************************************
013300*  6900 - RTL0SALE MAKES ONE FINAL CALL WITH THE CLOSE SWITCH SET *
013400*  ONCE THE SALE-TRANSACTION STREAM IS EXHAUSTED, SO THE RECEIPT  *
013500*  OUTPUT FILE (HELD OPEN ACROSS EVERY RECEIPT IN THE RUN) GETS   *
013600*  CLOSED BEFORE THE JOB STEP ENDS.                               *
013700******************************************************************
013800 6900-CLOSE-RECEIPT-OUTPUT.
013900     IF WS-RCPT-FILE-IS-OPEN
014000         CLOSE RECEIPT-OUTPUT-FILE
014100         DISPLAY 'RTL0RCPT - RECEIPTS WRITTEN = '
014200                  WS-RECEIPTS-WRITTEN
014300         DISPLAY 'RTL0RCPT - ITEM LINES WRITTEN = '
014400                  WS-LINES-WRITTEN
014500     END-IF.
014600 6900-EXIT. EXIT.
014700
014800******************************************************************
014900*  6100 - THE FOUR-LINE HEADER BLOCK: RECEIPT NUMBER, DATE-TIME, *
015000*  CASHIER, AND A DASHED RULE ABOVE THE ITEMS.                   *
015100******************************************************************
015200 6100-WRITE-RECEIPT-HEADER.
015300     MOVE RTL0-RCPT-NUMBER TO WS-RECEIPT-NO-ED.
015400     MOVE SPACES TO WS-PRINT-LINE.
015500     STRING 'RECEIPT #' WS-RECEIPT-NO-ED
015600             DELIMITED BY SIZE INTO WS-PRINT-LINE.
015700     WRITE RO-FILE-RECORD FROM WS-PRINT-LINE.
015800
015900     MOVE SPACES TO WS-PRINT-LINE.
016000     STRING 'Date: ' RTL0-RCPT-DATE-TIME
016100             DELIMITED BY SIZE INTO WS-PRINT-LINE.
016200     WRITE RO-FILE-RECORD FROM WS-PRINT-LINE.
016300
016400     MOVE SPACES TO WS-PRINT-LINE.
016500     STRING 'Cashier: ' RTL0-RCPT-CASHIER-NAME
016600             ' (ID: ' RTL0-RCPT-CASHIER-ID ')'
016700             DELIMITED BY SIZE INTO WS-PRINT-LINE.
016800     WRITE RO-FILE-RECORD FROM WS-PRINT-LINE.
016900
017000     MOVE SPACES TO WS-PRINT-LINE.
017100     STRING WS-DASH-RULE DELIMITED BY SIZE INTO WS-PRINT-LINE.
017200     WRITE RO-FILE-RECORD FROM WS-PRINT-LINE.
017300
017400     MOVE SPACES TO WS-PRINT-LINE.
017500     MOVE 'ITEMS:' TO WS-PRINT-LINE.
017600     WRITE RO-FILE-RECORD FROM WS-PRINT-LINE.
017700 6100-EXIT. EXIT.
017800
017900******************************************************************
018000*  6200 - ONE PRINT LINE PER ENTRY IN THE SOLD-ITEMS WORK TABLE, *
018100*  DRIVEN OUT-OF-LINE OVER THE INDEX RATHER THAN AN INLINE LOOP. *
018200******************************************************************
018300 6200-WRITE-ITEM-LINES.
018400     IF RTL0-SOLD-ITEM-COUNT > ZERO
018500         PERFORM 6210-WRITE-ONE-ITEM-LINE
018600             THRU 6210-EXIT
018700                 VARYING WS-ITEM-SUB FROM 1 BY 1
018800                     UNTIL WS-ITEM-SUB > RTL0-SOLD-ITEM-COUNT
018900     END-IF.
019000 6200-EXIT. EXIT.
019100
019200 6210-WRITE-ONE-ITEM-LINE.
019300     MOVE RTL0-SI-QUANTITY (WS-ITEM-SUB)  TO WS-ITEM-QTY-ED.
019400     MOVE RTL0-SI-SALE-PRICE (WS-ITEM-SUB) TO WS-ITEM-PRICE-ED.
019500     MOVE RTL0-SI-EXTENDED-AMOUNT (WS-ITEM-SUB)
019600                                          TO WS-ITEM-EXT-ED.
019700     MOVE SPACES TO WS-PRINT-LINE.
019800     STRING RTL0-SI-PRODUCT-NAME (WS-ITEM-SUB)
019900             '      ' WS-ITEM-QTY-ED '  x ' WS-ITEM-PRICE-ED
020000             ' = ' WS-ITEM-EXT-ED
020100             DELIMITED BY SIZE INTO WS-PRINT-LINE.
020200     WRITE RO-FILE-RECORD FROM WS-PRINT-LINE.
020300     ADD 1 TO WS-LINES-WRITTEN.
020400 6210-EXIT. EXIT.
020500
020600******************************************************************
020700*  6300 - CLOSING DASHED RULE AND THE RECEIPT TOTAL LINE.        *
020800******************************************************************
020900 6300-WRITE-RECEIPT-TOTAL.
021000     MOVE SPACES TO WS-PRINT-LINE.
021100     STRING WS-DASH-RULE DELIMITED BY SIZE INTO WS-PRINT-LINE.
021200     WRITE RO-FILE-RECORD FROM WS-PRINT-LINE.
021300
021400     MOVE RTL0-RCPT-TOTAL TO WS-TOTAL-ED.
021500     MOVE SPACES TO WS-PRINT-LINE.
021600     STRING 'TOTAL:                           ' WS-TOTAL-ED
021700             DELIMITED BY SIZE INTO WS-PRINT-LINE.
021800     WRITE RO-FILE-RECORD FROM WS-PRINT-LINE.
021900 6300-EXIT. EXIT.
022000
022100
022200
