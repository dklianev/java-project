000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = RTL0CP5                                      *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Retail Store Batch System -                *
000600*                     Customer master record and in-storage      *
000700*                     customer table                             *
000800*                                                                *
000900*  PROPERTY OF FAIRVIEW MERCHANDISE CO. DATA PROCESSING          *
001000*  NOT FOR USE OUTSIDE THE STORE SYSTEMS PROJECT                 *
001100*                                                                *
001200*  FUNCTION =                                                    *
001300*      Defines the CUSTOMER-MASTER input record and the          *
001400*      RTL0-CUSTOMER-TABLE loaded from it.  This table is not    *
001500*      kept in key sequence - RTL0SALE finds a customer with a   *
001600*      plain SEARCH, the same way the shop has always chased     *
001700*      down a customer row in memory on the smaller files.       *
001800*                                                                *
001900*----------------------------------------------------------------*
002000*                                                                *
002100*  CHANGE ACTIVITY :                                             *
002200*      $SEG(RTL0CP5),COMP(STORESYS),PROD(BATCH   ):              *
002300*                                                                *
002400*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002500*   $D0= I40015  100 880314 HD RGV  : NEW - CUSTOMER MASTER      *
002600*   $D0= I40015  100 880314 HD RGV  : LAYOUT                     *
002700*   $D1= I41891  210 020509 HD LMT  : WIDEN BALANCE TO S9(7)V99  *
002800*                                                                *
002900******************************************************************
003000*----------------------------------------------------------------*
003100*    CUSTOMER-MASTER INPUT RECORD                                *
003200*----------------------------------------------------------------*
003300 01  RTL0-CUSTOMER-RECORD.
003400     05  RTL0-CUST-ID              PIC X(10).
003500     05  RTL0-CUST-NAME            PIC X(20).
003600     05  RTL0-CUST-BALANCE         PIC S9(7)V99 COMP-3.
003700     05  FILLER                    PIC X(07).
003800
003900*----------------------------------------------------------------*
004000*    IN-STORAGE CUSTOMER TABLE - LOADED FROM CUSTOMER-MASTER IN  *
004100*    INPUT ORDER.  NOT SORTED - RTL0SALE USES A PLAIN SEARCH.    *
004200*----------------------------------------------------------------*
004300 01  RTL0-CUSTOMER-COUNT           PIC 9(4) COMP VALUE ZERO.
004400 01  RTL0-CUSTOMER-TABLE.
004500     05  RTL0-CU-ENTRY OCCURS 1 TO 1000 TIMES
004600             DEPENDING ON RTL0-CUSTOMER-COUNT
004700             INDEXED BY RTL0-CU-IDX.
004800         10  RTL0-CU-CUSTOMER-ID      PIC X(10).
004900         10  RTL0-CU-CUSTOMER-NAME    PIC X(20).
005000         10  RTL0-CU-BALANCE          PIC S9(7)V99 COMP-3.
005100         10  FILLER                   PIC X(07).
