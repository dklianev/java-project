000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = RTL0CP7                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Retail Store Batch System -                *
000600*                     Receipt header area passed to RTL0RCPT     *
000700*                     and RTL0RRDR, the receipt-line lookup      *
000800*                     table, and the sold-items work table       *
000900*                                                                *
001000*  PROPERTY OF FAIRVIEW MERCHANDISE CO. DATA PROCESSING          *
001100*  NOT FOR USE OUTSIDE THE STORE SYSTEMS PROJECT                 *
001200*                                                                *
001300*  FUNCTION =                                                    *
001400*      Defines the RTL0-RECEIPT-HEADER area RTL0SALE builds up   *
001500*      while a receipt is open and passes to RTL0RCPT by         *
001600*      reference on the CALL that closes the receipt and         *
001700*      writes it to RECEIPT-OUTPUT, plus the RTL0-RECEIPT-       *
001800*      LINE-TABLE RTL0RRDR fills back in from RECEIPT-OUTPUT     *
001900*      when a receipt is looked up again by number.              *
002000*                                                                *
002100*----------------------------------------------------------------*
002200*                                                                *
002300*  CHANGE ACTIVITY :                                             *
002400*      $SEG(RTL0CP7),COMP(STORESYS),PROD(BATCH   ):              *
002500*                                                                *
002600*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002700*   $D0= I40781  150 891107 HD JKS  : NEW - RECEIPT PRINT        *
002800*   $D0= I40781  150 891107 HD JKS  : LAYOUT                     *
002900*   $D1= I41256  200 981103 HD RGV  : Y2K - DATE-TIME TO CCYY    *
003000*   $D2= I42450  230 060314 HD PDW  : WIDEN RECEIPT-TOTAL TO     *
003100*   $D2= I42450  230 060314 HD PDW  : S9(7)V99 FOR BIG BASKETS   *
003200*   $D3= I42910  240 060828 HD PDW  : RECEIPT-LINE WAS CARRIED   *
003300*   $D3= I42910  240 060828 HD PDW  : ON EVERY RTL0SALE/RTL0RCPT *
003400*   $D3= I42910  240 060828 HD PDW  : CALL BUT NEVER POPULATED - *
003500*   $D3= I42910  240 060828 HD PDW  : DROPPED FROM THAT CHAIN AND*
003600*   $D3= I42910  240 060828 HD PDW  : RESHAPED AS AN OCCURS TABLE*
003700*   $D3= I42910  240 060828 HD PDW  : SO NEW PGM RTL0RRDR CAN    *
003800*   $D3= I42910  240 060828 HD PDW  : HAND BACK EVERY LINE OF A  *
003900*   $D3= I42910  240 060828 HD PDW  : RECEIPT LOOKED UP BY NUMBER*
004000*                                                                *
004100******************************************************************
004200
004300*----------------------------------------------------------------*
004400*    RECEIPT HEADER - ONE PER RECEIPT, PASSED BY REFERENCE       *
004500*----------------------------------------------------------------*
004600 01  RTL0-RECEIPT-HEADER.
004700     05  RTL0-RCPT-NUMBER          PIC 9(06).
004800     05  RTL0-RCPT-CASHIER-NAME    PIC X(20).
004900     05  RTL0-RCPT-CASHIER-ID      PIC X(10).
005000     05  RTL0-RCPT-DATE-TIME       PIC X(19).
005100     05  RTL0-RCPT-TOTAL           PIC S9(7)V99 COMP-3.
005200     05  FILLER                    PIC X(05).
005300
005400*----------------------------------------------------------------*
005500*    RECEIPT LINE TABLE - FILLED IN BY RTL0RRDR WHEN A           *
005600*    RECEIPT IS FOUND AND RE-READ BACK FROM RECEIPT-OUTPUT       *
005700*    BY NUMBER.                                                  *
005800*----------------------------------------------------------------*
005900 01  RTL0-RECEIPT-LINE-COUNT      PIC 9(3) COMP VALUE ZERO.
006000 01  RTL0-RECEIPT-LINE-TABLE.
006100     05  RTL0-RL-ENTRY OCCURS 1 TO 200 TIMES
006200             DEPENDING ON RTL0-RECEIPT-LINE-COUNT
006300             INDEXED BY RTL0-RL-IDX.
006400         10  RTL0-RL-RECEIPT-NUMBER    PIC 9(06).
006500         10  RTL0-RL-PRODUCT-NAME      PIC X(20).
006600         10  RTL0-RL-QUANTITY          PIC S9(5) COMP-3.
006700         10  RTL0-RL-SALE-PRICE        PIC S9(5)V99 COMP-3.
006800         10  RTL0-RL-EXTENDED-AMOUNT   PIC S9(7)V99 COMP-3.
006900         10  FILLER                    PIC X(05).
007000
007100*----------------------------------------------------------------*
007200*    SOLD-ITEMS WORK TABLE - HOLDS THE LINES OF THE              *
007300*    RECEIPT THAT IS CURRENTLY OPEN, RESET AT EACH               *
007400*    CONTROL BREAK.                                              *
007500*----------------------------------------------------------------*
007600 01  RTL0-SOLD-ITEM-COUNT         PIC 9(3) COMP VALUE ZERO.
007700 01  RTL0-SOLD-ITEM-TABLE.
007800     05  RTL0-SI-ENTRY OCCURS 1 TO 200 TIMES
007900             DEPENDING ON RTL0-SOLD-ITEM-COUNT
008000             INDEXED BY RTL0-SI-IDX.
008100         10  RTL0-SI-PRODUCT-NAME     PIC X(20).
008200         10  RTL0-SI-QUANTITY         PIC S9(5) COMP-3.
008300         10  RTL0-SI-SALE-PRICE       PIC S9(5)V99 COMP-3.
008400         10  RTL0-SI-EXTENDED-AMOUNT  PIC S9(7)V99 COMP-3.
008500         10  FILLER                   PIC X(05).
008600
