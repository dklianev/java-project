000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*  PROGRAM NAME:  RTL0FRPT                                       *
000500*                                                                *
000600*  OBJECTIVES OF PROGRAM :                                       *
000700*      PHASE 5 OF THE STORE BATCH RUN - PRINTS THE END-OF-RUN    *
000800*      FINANCIAL SUMMARY FROM THE RUN CONTROL TOTALS BUILT UP    *
000900*      DURING PHASES 1-3.  THIS IS THE LAST PROGRAM RTL0MAIN     *
001000*      CALLS.  THE PER-PRODUCT SOLD-QTY TABLE IS RECEIVED FOR    *
001050*      FUTURE USE BUT IS NOT PART OF THE PRINTED REPORT.         *
001100*                                                                *
001200******************************************************************
001300 PROGRAM-ID.             RTL0FRPT.
001400 AUTHOR.                 R G VOSS.
001500 INSTALLATION.           FAIRVIEW MERCHANDISE CO.
001600 DATE-WRITTEN.           11/07/89.
001700 DATE-COMPILED.          CURRENT-DATE.
001800 SECURITY.               FAIRVIEW INTERNAL USE ONLY.
001900******************************************************************
002000*  CHANGE ACTIVITY :                                             *
002100*      $SEG(RTL0FRPT),COMP(STORESYS),PROD(BATCH   ):             *
002200*                                                                *
002300*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002400*   $D0= I40782  150 891107 HD RGV  : NEW - FINANCIAL SUMMARY    *
002500*   $D0= I40782  150 891107 HD RGV  : REPLACES THE OLD PER-      *
002600*   $D0= I40782  150 891107 HD RGV  : PROGRAM DISPLAY COUNTS     *
002700*   $D1= I41500  200 981220 HD RGV  : RECEIVE PER-PRODUCT SOLD-  *
002800*   $D1= I41500  200 981220 HD RGV  : QTY TABLE FOR A FUTURE     *
002850*   $D1= I41500  200 981220 HD RGV  : ANALYSIS REPORT - NOT      *
002870*   $D1= I41500  200 981220 HD RGV  : PRINTED IN THIS RELEASE    *
002900*   $D2= I42450  230 060314 HD PDW  : WIDEN MONEY EDIT PICTURES  *
003000*   $D2= I42450  230 060314 HD PDW  : FOR BIGGER RUN TOTALS      *
003100*                                                                *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.        IBM-370.
003600 OBJECT-COMPUTER.        IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SUMMARY-REPORT-FILE
004200                 ASSIGN TO FINSUMRP
004300                 ORGANIZATION IS LINE SEQUENTIAL
004400                 FILE STATUS IS SR-STATUS.
004500 DATA DIVISION.
004600 FILE SECTION.
004700******************************************************************
004800*  FINANCIAL SUMMARY REPORT OUTPUT FILE                          *
004900******************************************************************
005000 FD  SUMMARY-REPORT-FILE
005100     RECORDING MODE IS F.
005200 01  SR-FILE-RECORD                  PIC X(80).
005300
005400 WORKING-STORAGE SECTION.
005500 01  WS-FILE-STATUS-AREA.
005600     05  SR-STATUS                   PIC X(02) VALUE SPACES.
005700     05  FILLER                      PIC X(08).
005800 01  WS-FILE-STATUS-X REDEFINES WS-FILE-STATUS-AREA.
005900     05  SR-STATUS-1                 PIC X(01).
006000     05  SR-STATUS-2                 PIC X(01).
006100     05  FILLER                      PIC X(08).
006200
006300 01  WS-PROFIT-LOSS-AREA.
006400     05  WS-PROFIT-LOSS              PIC S9(9)V99 COMP-3.
006500 01  WS-PROFIT-LOSS-DISPLAY REDEFINES WS-PROFIT-LOSS-AREA.
006600     05  WS-PROFIT-LOSS-X            PIC X(06).
006700
006800 01  WS-EDIT-FIELDS.
006900     05  WS-TURNOVER-ED              PIC $$$$$,$$9.99.
007000     05  WS-SALARY-ED                PIC $$$$$,$$9.99.
007100     05  WS-COGS-ED                  PIC $$$$$,$$9.99.
007200     05  WS-PROFIT-ED                PIC $$$$$,$$9.99.
007300     05  WS-RECEIPT-COUNT-ED         PIC ZZZZ9.
007400     05  WS-CASHIER-COUNT-ED         PIC ZZZ9.
007600
007700 01  WS-PRINT-LINE                   PIC X(80).
007800 01  WS-PRINT-LINE-DUMP REDEFINES WS-PRINT-LINE.
007900     05  WS-PL-FIRST-40              PIC X(40).
008000     05  WS-PL-LAST-40               PIC X(40).
008100
008500 01  WS-LINES-WRITTEN                PIC 9(06) COMP VALUE ZERO.
008600
008700 LINKAGE SECTION.
008800     COPY RTL0CP8.
008900
009000 PROCEDURE DIVISION USING RTL0-CONTROL-TOTALS
009100                           RTL0-PROD-SALES-COUNT
009200                           RTL0-PROD-SALES-TABLE.
009300
009400 7000-MAIN-CONTROL.
009500     OPEN OUTPUT SUMMARY-REPORT-FILE.
009600     IF SR-STATUS NOT = '00'
009700         DISPLAY 'RTL0FRPT - FINANCIAL SUMMARY OPEN FAILED, '
009800                  'STATUS = ' SR-STATUS
009900         GO TO 7000-EXIT
010000     END-IF.
010100     PERFORM 7100-WRITE-FINANCIAL-SUMMARY
010200         THRU 7100-EXIT.
010500     CLOSE SUMMARY-REPORT-FILE.
010600     DISPLAY 'RTL0FRPT - SUMMARY LINES WRITTEN = ' WS-LINES-WRITTEN.
010700 7000-EXIT. EXIT.
010800
010900******************************************************************
011000*  7100 - THE SIX-LINE FINANCIAL SUMMARY BLOCK.  PROFIT/LOSS IS  *
011100*  NOT KEPT AS ITS OWN CONTROL TOTAL - IT IS DERIVED HERE FROM   *
011200*  TURNOVER LESS SALARY EXPENSES LESS COST OF SOLD GOODS.        *
011300******************************************************************
011400 7100-WRITE-FINANCIAL-SUMMARY.
011500     COMPUTE WS-PROFIT-LOSS =
011600             RTL0-CT-TURNOVER - RTL0-CT-SALARY-EXPENSES
011700                 - RTL0-CT-COST-OF-SOLD-GOODS.
011800     MOVE RTL0-CT-TURNOVER            TO WS-TURNOVER-ED.
011900     MOVE RTL0-CT-SALARY-EXPENSES     TO WS-SALARY-ED.
012000     MOVE RTL0-CT-COST-OF-SOLD-GOODS  TO WS-COGS-ED.
012100     MOVE WS-PROFIT-LOSS              TO WS-PROFIT-ED.
012200     MOVE RTL0-CT-RECEIPT-COUNT       TO WS-RECEIPT-COUNT-ED.
012300     MOVE RTL0-CT-CASHIER-COUNT       TO WS-CASHIER-COUNT-ED.
012400
012500     MOVE SPACES TO WS-PRINT-LINE.
012600     STRING 'Total Turnover:         ' WS-TURNOVER-ED
012700             DELIMITED BY SIZE INTO WS-PRINT-LINE.
012800     PERFORM 7900-WRITE-SUMMARY-LINE THRU 7900-EXIT.
012900
013000     MOVE SPACES TO WS-PRINT-LINE.
013100     STRING 'Salary Expenses:        ' WS-SALARY-ED
013200             DELIMITED BY SIZE INTO WS-PRINT-LINE.
013300     PERFORM 7900-WRITE-SUMMARY-LINE THRU 7900-EXIT.
013400
013500     MOVE SPACES TO WS-PRINT-LINE.
013600     STRING 'Cost of Sold Goods:     ' WS-COGS-ED
013700             DELIMITED BY SIZE INTO WS-PRINT-LINE.
013800     PERFORM 7900-WRITE-SUMMARY-LINE THRU 7900-EXIT.
013900
014000     MOVE SPACES TO WS-PRINT-LINE.
014100     STRING 'Profit/Loss:            ' WS-PROFIT-ED
014200             DELIMITED BY SIZE INTO WS-PRINT-LINE.
014300     PERFORM 7900-WRITE-SUMMARY-LINE THRU 7900-EXIT.
014400
014500     MOVE SPACES TO WS-PRINT-LINE.
014600     STRING 'Total Receipts Issued:  ' WS-RECEIPT-COUNT-ED
014700             DELIMITED BY SIZE INTO WS-PRINT-LINE.
014800     PERFORM 7900-WRITE-SUMMARY-LINE THRU 7900-EXIT.
014900
015000     MOVE SPACES TO WS-PRINT-LINE.
015100     STRING 'Total Cashiers:         ' WS-CASHIER-COUNT-ED
015200             DELIMITED BY SIZE INTO WS-PRINT-LINE.
015300     PERFORM 7900-WRITE-SUMMARY-LINE THRU 7900-EXIT.
015400 7100-EXIT. EXIT.
015500
018400******************************************************************
018500*  7900 - COMMON PRINT-LINE WRITER, SO EVERY REPORT LINE GOES    *
018600*  THROUGH ONE PLACE AND THE LINE COUNT STAYS ACCURATE.          *
018700******************************************************************
018800 7900-WRITE-SUMMARY-LINE.
018900     WRITE SR-FILE-RECORD FROM WS-PRINT-LINE.
019000     ADD 1 TO WS-LINES-WRITTEN.
019100 7900-EXIT. EXIT.
