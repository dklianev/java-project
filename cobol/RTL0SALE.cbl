000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*  PROGRAM NAME:  RTL0SALE                                       *
000500*                                                                *
000600*  OBJECTIVES OF PROGRAM :                                       *
000700*      PHASE 3 OF THE STORE BATCH RUN - SALE TRANSACTION         *
000800*      PROCESSING.  LOADS CUSTOMER-MASTER, THEN READS THE        *
000900*      SALE-TRANSACTION STREAM IN INPUT ORDER, GROUPING          *
001000*      CONSECUTIVE TRANSACTIONS FOR THE SAME CASHIER AND         *
001100*      RECEIPT-SEQ ONTO ONE RECEIPT.  CALLS RTL0PRCE FOR EACH    *
001200*      LINE'S SALE PRICE AND RTL0RCPT AT EVERY RECEIPT CONTROL   *
001300*      BREAK.                                                    *
001400*                                                                *
001500******************************************************************
001600 PROGRAM-ID.             RTL0SALE.
001700 AUTHOR.                 R G VOSS.
001800 INSTALLATION.           FAIRVIEW MERCHANDISE CO.
001900 DATE-WRITTEN.           11/14/90.
002000 DATE-COMPILED.          CURRENT-DATE.
002100 SECURITY.               FAIRVIEW INTERNAL USE ONLY.
002200******************************************************************
002300*  CHANGE ACTIVITY :                                             *
002400*      $SEG(RTL0SALE),COMP(STORESYS),PROD(BATCH   ):             *
002500*                                                                *
002600*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002700*   $D0= I40450  130 901114 HD RGV  : NEW - CUSTOMER LOAD, SALE  *
002800*   $D0= I40450  130 901114 HD RGV  : TXN STREAM, RECEIPT BREAK  *
002900*   $D1= I40451  130 901121 HD RGV  : ADD BUDGET/QUANTITY/EXPIRY *
003000*   $D1= I40451  130 901121 HD RGV  : VALIDATION CHAIN           *
003100*   $D2= I41255  200 981103 HD RGV  : Y2K - EXPIRY-DATE COMPARE  *
003200*   $D2= I41255  200 981103 HD RGV  : NOW CCYYMMDD, DIRECT       *
003300*   $D2= I41255  200 981103 HD RGV  : NUMERIC COMPARE, NO CENTURY*
003400*   $D2= I41255  200 981103 HD RGV  : WINDOWING NEEDED           *
003500*   $D3= I41892  210 020516 HD LMT  : WIDEN BALANCE/AMOUNT       *
003600*   $D3= I41892  210 020516 HD LMT  : FIELDS TO S9(7)V99         *
003700*   $D4= I42910  240 060828 HD PDW  : DROPPED THE NEVER-SET      *
003800*   $D4= I42910  240 060828 HD PDW  : RTL0-RECEIPT-LINE PARM -   *
003900*   $D4= I42910  240 060828 HD PDW  : SOLD-ITEM-TABLE ALREADY    *
004000*   $D4= I42910  240 060828 HD PDW  : CARRIES EVERY LINE ITEM    *
004050*   $D5= I42980  240 060829 HD PDW  : PULLED THE RECEIPT OPEN/   *
004060*   $D5= I42980  240 060829 HD PDW  : VALID SWITCHES OUT OF THE  *
004070*   $D5= I42980  240 060829 HD PDW  : WS-RECEIPT-CONTROL GROUP TO*
004080*   $D5= I42980  240 060829 HD PDW  : 77-LEVEL STANDALONE ITEMS  *
004085*   $D6= I43050  240 060830 HD PDW  : CLOSE-RECEIPT NOW ALWAYS   *
004087*   $D6= I43050  240 060830 HD PDW  : WRITES A VALID RECEIPT,    *
004089*   $D6= I43050  240 060830 HD PDW  : EVEN WITH ZERO SOLD LINES -*
004091*   $D6= I43050  240 060830 HD PDW  : AN ISSUED RECEIPT NUMBER   *
004093*   $D6= I43050  240 060830 HD PDW  : WAS BURNED BUT NEVER       *
004095*   $D6= I43050  240 060830 HD PDW  : WRITTEN WHEN EVERY LINE IN *
004097*   $D6= I43050  240 060830 HD PDW  : THE GROUP WAS REJECTED,    *
004099*   $D6= I43050  240 060830 HD PDW  : FAILING RTL0MAIN'S VERIFY  *
004100*                                                                *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.        IBM-370.
004600 OBJECT-COMPUTER.        IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT CUSTOMER-MASTER-FILE
005200                 ASSIGN TO CUSTMAST
005300                 ORGANIZATION IS LINE SEQUENTIAL
005400                 FILE STATUS IS CU-STATUS.
005500     SELECT SALE-TRANSACTION-FILE
005600                 ASSIGN TO SALETRAN
005700                 ORGANIZATION IS LINE SEQUENTIAL
005800                 FILE STATUS IS ST-STATUS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100******************************************************************
006200*  CUSTOMER MASTER INPUT FILE                                    *
006300******************************************************************
006400 FD  CUSTOMER-MASTER-FILE
006500     RECORDING MODE IS F.
006600 01  CU-FILE-RECORD                  PIC X(37).
006700
006800******************************************************************
006900*  SALE TRANSACTION INPUT FILE                                   *
007000******************************************************************
007100 FD  SALE-TRANSACTION-FILE
007200     RECORDING MODE IS F.
007300 01  ST-FILE-RECORD                  PIC X(38).
007400
007500 WORKING-STORAGE SECTION.
007600 01  WS-FILE-STATUS-AREA.
007700     05  CU-STATUS                   PIC X(02) VALUE SPACES.
007800     05  ST-STATUS                   PIC X(02) VALUE SPACES.
007900     05  FILLER                      PIC X(06).
008000 01  WS-FILE-STATUS-X REDEFINES WS-FILE-STATUS-AREA.
008100     05  CU-STATUS-1                 PIC X(01).
008200     05  CU-STATUS-2                 PIC X(01).
008300     05  ST-STATUS-1                 PIC X(01).
008400     05  ST-STATUS-2                 PIC X(01).
008500     05  FILLER                      PIC X(06).
008600
008700 01  WS-EOF-SWITCHES.
008800     05  WS-CU-EOF-SW                PIC X(01) VALUE 'N'.
008900         88  WS-CU-EOF                   VALUE 'Y'.
009000     05  WS-ST-EOF-SW                PIC X(01) VALUE 'N'.
009100         88  WS-ST-EOF                   VALUE 'Y'.
009200 01  WS-EOF-SWITCHES-ALPHA REDEFINES WS-EOF-SWITCHES
009300                                    PIC X(02).
009400
009500 01  WS-COUNTERS.
009600     05  WS-CU-READ-COUNT            PIC 9(06) COMP VALUE ZERO.
009700     05  WS-CU-REJECT-COUNT          PIC 9(06) COMP VALUE ZERO.
009800     05  WS-ST-READ-COUNT            PIC 9(06) COMP VALUE ZERO.
009900     05  WS-ST-REJECT-COUNT          PIC 9(06) COMP VALUE ZERO.
010000     05  WS-ST-SOLD-COUNT            PIC 9(06) COMP VALUE ZERO.
010100 01  WS-COUNTERS-PRINT REDEFINES WS-COUNTERS.
010200     05  WS-COUNTERS-COMP OCCURS 5 TIMES PIC 9(06) COMP.
010300
010400 01  WS-FOUND-SWITCHES.
010500     05  WS-CASHIER-FOUND-SW         PIC X(01) VALUE 'N'.
010600         88  WS-CASHIER-FOUND            VALUE 'Y'.
010700     05  WS-PRODUCT-FOUND-SW         PIC X(01) VALUE 'N'.
010800         88  WS-PRODUCT-FOUND            VALUE 'Y'.
010900     05  WS-CUSTOMER-FOUND-SW        PIC X(01) VALUE 'N'.
011000         88  WS-CUSTOMER-FOUND           VALUE 'Y'.
011100     05  WS-PROD-SALES-FOUND-SW      PIC X(01) VALUE 'N'.
011200         88  WS-PROD-SALES-FOUND         VALUE 'Y'.
011300
011400 01  WS-SEARCH-ARGUMENTS.
011500     05  WS-SRCH-CASHIER-ID          PIC X(10).
011600     05  WS-SRCH-PRODUCT-ID          PIC X(10).
011700     05  WS-SRCH-CUSTOMER-ID         PIC X(10).
011800
011900 77  WS-RECEIPT-OPEN-SW          PIC X(01) VALUE 'N'.
011950     88  WS-RECEIPT-IS-OPEN          VALUE 'Y'.
011960     88  WS-RECEIPT-NOT-OPEN         VALUE 'N'.
011970 77  WS-RECEIPT-VALID-SW         PIC X(01) VALUE 'N'.
011980     88  WS-RECEIPT-IS-VALID         VALUE 'Y'.
011990     88  WS-RECEIPT-NOT-VALID        VALUE 'N'.
012000 01  WS-RECEIPT-CONTROL.
012600     05  WS-CURR-CASHIER-ID          PIC X(10).
012700     05  WS-CURR-RECEIPT-SEQ         PIC 9(05).
012800
012900 01  WS-RCPT-CLOSE-SW                PIC X(01) VALUE 'N'.
013000
013100 01  WS-REJECT-REASON                PIC X(21).
013200
013300******************************************************************
013400*  RUN DATE/TIME BROKEN OUT TO BUILD THE RECEIPT DATE-TIME STAMP *
013500******************************************************************
013600 01  WS-DATE-BREAKOUT.
013700     05  WS-DB-CCYY                  PIC 9(04).
013800     05  WS-DB-MM                    PIC 9(02).
013900     05  WS-DB-DD                    PIC 9(02).
014000 01  WS-TIME-BREAKOUT.
014100     05  WS-TB-HH                    PIC 9(02).
014200     05  WS-TB-MI                    PIC 9(02).
014300     05  WS-TB-SS                    PIC 9(02).
014400     05  WS-TB-HS                    PIC 9(02).
014500
014600******************************************************************
014700*  PRICING AND EXTENSION WORK AREAS                              *
014800******************************************************************
014900 01  WS-PRICE-PROD-TYPE              PIC X(01).
015000 01  WS-PRICE-PURCH-PRICE            PIC S9(5)V99 COMP-3.
015100 01  WS-PRICE-EXPIRY-DATE            PIC 9(08).
015200 01  WS-PRICE-SALE-PRICE             PIC S9(5)V99 COMP-3.
015300 01  WS-LINE-EXTENDED-AMOUNT         PIC S9(7)V99 COMP-3.
015400 01  WS-EXTENDED-COST                PIC S9(9)V99 COMP-3.
015500
015600 LINKAGE SECTION.
015700     COPY RTL0CP1.
015800     COPY RTL0CP3.
015900     COPY RTL0CP4.
016000     COPY RTL0CP5.
016100     COPY RTL0CP2.
016200     COPY RTL0CP6.
016300     COPY RTL0CP8.
016400     COPY RTL0CP7.
016500 01  WS-RUN-DATE                     PIC 9(08).
016600 01  WS-RUN-TIME                     PIC 9(08).
016700
016800 PROCEDURE DIVISION USING RTL0-PRODUCT-COUNT
016900                           RTL0-PRODUCT-TABLE
017000                           RTL0-CASHIER-COUNT
017100                           RTL0-CASHIER-TABLE
017200                           RTL0-DESK-COUNT
017300                           RTL0-DESK-TABLE
017400                           RTL0-CUSTOMER-RECORD
017500                           RTL0-CUSTOMER-COUNT
017600                           RTL0-CUSTOMER-TABLE
017700                           RTL0-SALE-TXN-RECORD
017800                           RTL0-CONFIG-RECORD
017900                           RTL0-CONTROL-TOTALS
018000                           RTL0-PROD-SALES-COUNT
018100                           RTL0-PROD-SALES-TABLE
018200                           RTL0-RECEIPT-HEADER
018300                           RTL0-SOLD-ITEM-COUNT
018400                           RTL0-SOLD-ITEM-TABLE
018500                           WS-RUN-DATE
018600                           WS-RUN-TIME.
018700
018800 4000-MAIN-CONTROL.
018900     PERFORM 4010-LOAD-CUSTOMER-MASTER
019000         THRU 4010-EXIT.
019100     PERFORM 4100-PROCESS-SALE-TXN-STREAM
019200         THRU 4100-EXIT.
019300     DISPLAY 'RTL0SALE - CUSTOMERS LOADED   = ' WS-CU-READ-COUNT.
019400     DISPLAY 'RTL0SALE - CUSTOMERS REJECTED = '
019500              WS-CU-REJECT-COUNT.
019600     DISPLAY 'RTL0SALE - SALE TXNS READ     = ' WS-ST-READ-COUNT.
019700     DISPLAY 'RTL0SALE - SALE TXNS REJECTED = '
019800              WS-ST-REJECT-COUNT.
019900     DISPLAY 'RTL0SALE - LINE ITEMS SOLD    = ' WS-ST-SOLD-COUNT.
020000     GOBACK.
020100
020200******************************************************************
020300*  4010 - READ CUSTOMER-MASTER IN INPUT ORDER.  A CUSTOMER-ID     *
020400*  ALREADY IN THE TABLE IS A DUPLICATE AND IS REJECTED.           *
020500******************************************************************
020600 4010-LOAD-CUSTOMER-MASTER.
020700     OPEN INPUT CUSTOMER-MASTER-FILE.
020800     IF CU-STATUS NOT = '00'
020900         DISPLAY 'RTL0SALE - CUSTOMER-MASTER OPEN FAILED, '
021000                  'STATUS = ' CU-STATUS
021100         GO TO 4010-EXIT
021200     END-IF.
021300     PERFORM 4020-READ-CUSTOMER-MASTER
021400         THRU 4020-EXIT.
021500     PERFORM 4030-PROCESS-CUSTOMER-RECORD
021600         THRU 4030-EXIT
021700             UNTIL WS-CU-EOF.
021800     CLOSE CUSTOMER-MASTER-FILE.
021900 4010-EXIT. EXIT.
022000
022100 4020-READ-CUSTOMER-MASTER.
022200     READ CUSTOMER-MASTER-FILE INTO RTL0-CUSTOMER-RECORD
022300         AT END
022400             SET WS-CU-EOF TO TRUE
022500     END-READ.
022600 4020-EXIT. EXIT.
022700
022800 4030-PROCESS-CUSTOMER-RECORD.
022900     ADD 1 TO WS-CU-READ-COUNT.
023000     MOVE RTL0-CUST-ID TO WS-SRCH-CUSTOMER-ID.
023100     PERFORM 4620-SEARCH-CUSTOMER-TABLE
023200         THRU 4620-EXIT.
023300     IF WS-CUSTOMER-FOUND
023400         ADD 1 TO WS-CU-REJECT-COUNT
023500         DISPLAY 'RTL0SALE - DUPLICATE CUSTOMER-ID REJECTED = '
023600                  RTL0-CUST-ID
023700     ELSE
023800         ADD 1 TO RTL0-CUSTOMER-COUNT
023900         MOVE RTL0-CUST-ID      TO RTL0-CU-CUSTOMER-ID
024000                                    (RTL0-CUSTOMER-COUNT)
024100         MOVE RTL0-CUST-NAME    TO RTL0-CU-CUSTOMER-NAME
024200                                    (RTL0-CUSTOMER-COUNT)
024300         MOVE RTL0-CUST-BALANCE TO RTL0-CU-BALANCE
024400                                    (RTL0-CUSTOMER-COUNT)
024500     END-IF.
024600     PERFORM 4020-READ-CUSTOMER-MASTER
024700         THRU 4020-EXIT.
024800 4030-EXIT. EXIT.
024900
025000******************************************************************
025100*  4100 - READ THE SALE-TRANSACTION STREAM IN INPUT ORDER.       *
025200*  CONSECUTIVE TRANSACTIONS FOR THE SAME CASHIER AND RECEIPT-SEQ *
025300*  ACCUMULATE ONTO ONE OPEN RECEIPT; A CHANGE IN EITHER VALUE IS *
025400*  THE CONTROL BREAK THAT CLOSES THE OLD RECEIPT AND OPENS THE   *
025500*  NEXT ONE.  A RECEIPT LEFT OPEN AT END OF FILE IS ALSO CLOSED. *
025600******************************************************************
025700 4100-PROCESS-SALE-TXN-STREAM.
025800     OPEN INPUT SALE-TRANSACTION-FILE.
025900     IF ST-STATUS NOT = '00'
026000         DISPLAY 'RTL0SALE - SALE-TRANSACTION OPEN FAILED, '
026100                  'STATUS = ' ST-STATUS
026200         GO TO 4100-EXIT
026300     END-IF.
026400     PERFORM 4110-READ-SALE-TXN
026500         THRU 4110-EXIT.
026600     PERFORM 4200-PROCESS-SALE-TRANSACTION
026700         THRU 4200-EXIT
026800             UNTIL WS-ST-EOF.
026900     IF WS-RECEIPT-IS-OPEN
027000         PERFORM 4220-CLOSE-CURRENT-RECEIPT
027100             THRU 4220-EXIT
027200     END-IF.
027300     MOVE 'Y' TO WS-RCPT-CLOSE-SW.
027400     CALL 'RTL0RCPT' USING RTL0-RECEIPT-HEADER
027500                            RTL0-SOLD-ITEM-COUNT
027600                            RTL0-SOLD-ITEM-TABLE
027700                            WS-RCPT-CLOSE-SW.
027800     CLOSE SALE-TRANSACTION-FILE.
027900 4100-EXIT. EXIT.
028000
028100 4110-READ-SALE-TXN.
028200     READ SALE-TRANSACTION-FILE INTO RTL0-SALE-TXN-RECORD
028300         AT END
028400             SET WS-ST-EOF TO TRUE
028500     END-READ.
028600 4110-EXIT. EXIT.
028700
028800 4200-PROCESS-SALE-TRANSACTION.
028900     ADD 1 TO WS-ST-READ-COUNT.
029000     IF (NOT WS-RECEIPT-IS-OPEN)
029100             OR RTL0-TXN-CASHIER-ID NOT = WS-CURR-CASHIER-ID
029200             OR RTL0-TXN-RECEIPT-SEQ NOT = WS-CURR-RECEIPT-SEQ
029300         IF WS-RECEIPT-IS-OPEN
029400             PERFORM 4220-CLOSE-CURRENT-RECEIPT
029500                 THRU 4220-EXIT
029600         END-IF
029700         PERFORM 4210-START-NEW-RECEIPT
029800             THRU 4210-EXIT
029900     END-IF.
030000     IF WS-RECEIPT-IS-VALID
030100         PERFORM 4300-VALIDATE-AND-SELL-ITEM
030200             THRU 4300-EXIT
030300     ELSE
030400         ADD 1 TO WS-ST-REJECT-COUNT
030500     END-IF.
030600     PERFORM 4110-READ-SALE-TXN
030700         THRU 4110-EXIT.
030800 4200-EXIT. EXIT.
030900
031000******************************************************************
031100*  4210 - OPEN A NEW RECEIPT.  THE CASHIER MUST BE ON FILE AND   *
031200*  CURRENTLY ASSIGNED TO AN OPEN DESK OR THE WHOLE GROUP OF      *
031300*  TRANSACTIONS SHARING THIS CASHIER/RECEIPT-SEQ IS REJECTED.    *
031400******************************************************************
031500 4210-START-NEW-RECEIPT.
031600     MOVE RTL0-TXN-CASHIER-ID  TO WS-CURR-CASHIER-ID.
031700     MOVE RTL0-TXN-RECEIPT-SEQ TO WS-CURR-RECEIPT-SEQ.
031800     SET WS-RECEIPT-IS-OPEN TO TRUE.
031900     SET WS-RECEIPT-NOT-VALID TO TRUE.
032000     MOVE ZERO TO RTL0-SOLD-ITEM-COUNT.
032100     MOVE RTL0-TXN-CASHIER-ID TO WS-SRCH-CASHIER-ID.
032200     PERFORM 4600-SEARCH-CASHIER-TABLE
032300         THRU 4600-EXIT.
032400     IF (NOT WS-CASHIER-FOUND)
032500             OR RTL0-CT-NOT-ASSIGNED (RTL0-CT-IDX)
032600         DISPLAY 'RTL0SALE - RECEIPT REJECTED, CASHIER NOT ON '
032700                  'AN OPEN DESK = ' RTL0-TXN-CASHIER-ID
032800         GO TO 4210-EXIT
032900     END-IF.
033000     SET WS-RECEIPT-IS-VALID TO TRUE.
033100     ADD 1 TO RTL0-CT-RECEIPT-COUNT.
033200     MOVE RTL0-CT-RECEIPT-COUNT TO RTL0-RCPT-NUMBER.
033300     MOVE RTL0-CT-CASHIER-NAME (RTL0-CT-IDX)
033400                                 TO RTL0-RCPT-CASHIER-NAME.
033500     MOVE RTL0-TXN-CASHIER-ID   TO RTL0-RCPT-CASHIER-ID.
033600     MOVE ZERO                  TO RTL0-RCPT-TOTAL.
033700     PERFORM 4215-BUILD-DATE-TIME-STAMP
033800         THRU 4215-EXIT.
033900 4210-EXIT. EXIT.
034000
034100 4215-BUILD-DATE-TIME-STAMP.
034200     MOVE WS-RUN-DATE TO WS-DATE-BREAKOUT.
034300     MOVE WS-RUN-TIME TO WS-TIME-BREAKOUT.
034400     STRING WS-DB-CCYY   '-' WS-DB-MM  '-' WS-DB-DD  ' '
034500            WS-TB-HH  ':' WS-TB-MI  ':' WS-TB-SS
034600            DELIMITED BY SIZE INTO RTL0-RCPT-DATE-TIME.
034700 4215-EXIT. EXIT.
034800
034900******************************************************************
035000*  4220 - CLOSE THE OPEN RECEIPT.  EVERY VALID RECEIPT IS HANDED *
035100*  TO RTL0RCPT TO WRITE, EVEN ONE THAT ENDS UP WITH ZERO SOLD    *
035200*  LINES BECAUSE EVERY TRANSACTION IN THE GROUP WAS REJECTED -   *
035210*  4210 ALREADY BURNED A RECEIPT NUMBER FOR IT, AND THAT NUMBER  *
035220*  HAS TO SHOW UP IN RECEIPT-OUTPUT OR THE VERIFY PHASE IN       *
035230*  RTL0MAIN, WHICH ALWAYS LOOKS UP THE LAST NUMBER ISSUED, WILL  *
035240*  REPORT A FALSE FAILURE.  RTL0RCPT WRITES A HEADER-ONLY BLOCK  *
035250*  WHEN RTL0-SOLD-ITEM-COUNT IS ZERO.  ITS TOTAL (ZERO IN THAT   *
035260*  CASE) IS FOLDED INTO THE RUN'S TURNOVER CONTROL TOTAL EITHER  *
035270*  WAY.                                                          *
035300******************************************************************
035400 4220-CLOSE-CURRENT-RECEIPT.
035500     IF WS-RECEIPT-IS-VALID
035600         MOVE 'N' TO WS-RCPT-CLOSE-SW
035700         CALL 'RTL0RCPT' USING RTL0-RECEIPT-HEADER
035800                                RTL0-SOLD-ITEM-COUNT
035900                                RTL0-SOLD-ITEM-TABLE
036000                                WS-RCPT-CLOSE-SW
036100         ADD RTL0-RCPT-TOTAL TO RTL0-CT-TURNOVER
036200     END-IF.
036300     SET WS-RECEIPT-NOT-OPEN TO TRUE.
036400 4220-EXIT. EXIT.
036500
036600******************************************************************
036700*  4300 - VALIDATE ONE SALE-TRANSACTION LINE AND, IF IT PASSES   *
036800*  EVERY CHECK, POST IT AGAINST INVENTORY, THE CUSTOMER BALANCE, *
036900*  THE OPEN RECEIPT, AND THE RUN CONTROL TOTALS.  THE CHECKS RUN *
037000*  IN THE ORDER QUANTITY, PRODUCT, EXPIRY, STOCK, PRICE, BUDGET  *
037100*  - THE FIRST ONE TO FAIL REJECTS THE LINE WITH NO SIDE EFFECT. *
037200******************************************************************
037300 4300-VALIDATE-AND-SELL-ITEM.
037400     IF RTL0-TXN-QUANTITY NOT > ZERO
037500         MOVE 'QUANTITY-INVALID     ' TO WS-REJECT-REASON
037600         GO TO 4390-REJECT-LINE
037700     END-IF.
037800     MOVE RTL0-TXN-PRODUCT-ID TO WS-SRCH-PRODUCT-ID.
037900     PERFORM 4610-SEARCH-PRODUCT-TABLE
038000         THRU 4610-EXIT.
038100     IF NOT WS-PRODUCT-FOUND
038200         MOVE 'PRODUCT-NOT-FOUND    ' TO WS-REJECT-REASON
038300         GO TO 4390-REJECT-LINE
038400     END-IF.
038500     IF RTL0-PT-EXPIRY-DATE (RTL0-PT-IDX) NOT > WS-RUN-DATE
038600         MOVE 'PRODUCT-EXPIRED      ' TO WS-REJECT-REASON
038700         GO TO 4390-REJECT-LINE
038800     END-IF.
038900     IF RTL0-PT-QTY-ON-HAND (RTL0-PT-IDX) < RTL0-TXN-QUANTITY
039000         MOVE 'INSUFFICIENT-QUANTITY' TO WS-REJECT-REASON
039100         GO TO 4390-REJECT-LINE
039200     END-IF.
039300     MOVE RTL0-PT-PRODUCT-TYPE (RTL0-PT-IDX)
039400                                 TO WS-PRICE-PROD-TYPE.
039500     MOVE RTL0-PT-PURCH-PRICE (RTL0-PT-IDX)
039600                                 TO WS-PRICE-PURCH-PRICE.
039700     MOVE RTL0-PT-EXPIRY-DATE (RTL0-PT-IDX)
039800                                 TO WS-PRICE-EXPIRY-DATE.
039900     CALL 'RTL0PRCE' USING WS-PRICE-PROD-TYPE
040000                            WS-PRICE-PURCH-PRICE
040100                            WS-PRICE-EXPIRY-DATE
040200                            WS-RUN-DATE
040300                            RTL0-CONFIG-RECORD
040400                            WS-PRICE-SALE-PRICE.
040500     COMPUTE WS-LINE-EXTENDED-AMOUNT ROUNDED =
040600             WS-PRICE-SALE-PRICE * RTL0-TXN-QUANTITY.
040700     MOVE RTL0-TXN-CUSTOMER-ID TO WS-SRCH-CUSTOMER-ID.
040800     PERFORM 4620-SEARCH-CUSTOMER-TABLE
040900         THRU 4620-EXIT.
041000     IF NOT WS-CUSTOMER-FOUND
041100         MOVE 'CUSTOMER-NOT-FOUND   ' TO WS-REJECT-REASON
041200         GO TO 4390-REJECT-LINE
041300     END-IF.
041400     IF RTL0-CU-BALANCE (RTL0-CU-IDX) < WS-LINE-EXTENDED-AMOUNT
041500         MOVE 'INSUFFICIENT-BUDGET  ' TO WS-REJECT-REASON
041600         GO TO 4390-REJECT-LINE
041700     END-IF.
041800     PERFORM 4370-POST-SUCCESSFUL-SALE
041900         THRU 4370-EXIT.
042000     GO TO 4300-EXIT.
042100 4390-REJECT-LINE.
042200     ADD 1 TO WS-ST-REJECT-COUNT.
042300     DISPLAY 'RTL0SALE - LINE REJECTED, ' WS-REJECT-REASON
042400              ' CASHIER = ' RTL0-TXN-CASHIER-ID
042500              ' PRODUCT = ' RTL0-TXN-PRODUCT-ID.
042600 4300-EXIT. EXIT.
042700
042800******************************************************************
042900*  4370 - POST A SALE THAT PASSED EVERY CHECK: DECREMENT STOCK,  *
043000*  DEBIT THE CUSTOMER, APPEND THE RECEIPT LINE, ROLL THE PER-    *
043100*  PRODUCT SOLD-ITEMS TOTAL, AND ADD TO COST-OF-SOLD-GOODS.      *
043200******************************************************************
043300 4370-POST-SUCCESSFUL-SALE.
043400     SUBTRACT RTL0-TXN-QUANTITY FROM
043500             RTL0-PT-QTY-ON-HAND (RTL0-PT-IDX).
043600     SUBTRACT WS-LINE-EXTENDED-AMOUNT FROM
043700             RTL0-CU-BALANCE (RTL0-CU-IDX).
043800     ADD 1 TO RTL0-SOLD-ITEM-COUNT.
043900     MOVE RTL0-PT-PRODUCT-NAME (RTL0-PT-IDX)
044000             TO RTL0-SI-PRODUCT-NAME (RTL0-SOLD-ITEM-COUNT).
044100     MOVE RTL0-TXN-QUANTITY
044200             TO RTL0-SI-QUANTITY (RTL0-SOLD-ITEM-COUNT).
044300     MOVE WS-PRICE-SALE-PRICE
044400             TO RTL0-SI-SALE-PRICE (RTL0-SOLD-ITEM-COUNT).
044500     MOVE WS-LINE-EXTENDED-AMOUNT
044600             TO RTL0-SI-EXTENDED-AMOUNT (RTL0-SOLD-ITEM-COUNT).
044700     ADD WS-LINE-EXTENDED-AMOUNT TO RTL0-RCPT-TOTAL.
044800     COMPUTE WS-EXTENDED-COST ROUNDED =
044900             RTL0-PT-PURCH-PRICE (RTL0-PT-IDX) * RTL0-TXN-QUANTITY.
045000     ADD WS-EXTENDED-COST TO RTL0-CT-COST-OF-SOLD-GOODS.
045100     PERFORM 4630-ROLL-PROD-SALES-TABLE
045200         THRU 4630-EXIT.
045300     ADD 1 TO WS-ST-SOLD-COUNT.
045400 4370-EXIT. EXIT.
045500
045600******************************************************************
045700*  4630 - ADD THIS LINE'S QUANTITY TO THE PER-PRODUCT SOLD-ITEMS *
045800*  TOTAL, APPENDING A NEW ENTRY IF THIS PRODUCT HAS NOT SOLD     *
045900*  BEFORE THIS RUN.                                              *
046000******************************************************************
046100 4630-ROLL-PROD-SALES-TABLE.
046200     MOVE 'N' TO WS-PROD-SALES-FOUND-SW.
046300     SET RTL0-PS-IDX TO 1.
046400     IF RTL0-PROD-SALES-COUNT > ZERO
046500         SEARCH RTL0-PS-ENTRY
046600             AT END
046700                 CONTINUE
046800             WHEN RTL0-PS-PRODUCT-ID (RTL0-PS-IDX) =
046900                     RTL0-TXN-PRODUCT-ID
047000                 MOVE 'Y' TO WS-PROD-SALES-FOUND-SW
047100         END-SEARCH
047200     END-IF.
047300     IF WS-PROD-SALES-FOUND
047400         ADD RTL0-TXN-QUANTITY TO
047500                 RTL0-PS-QTY-SOLD (RTL0-PS-IDX)
047600     ELSE
047700         ADD 1 TO RTL0-PROD-SALES-COUNT
047800         MOVE RTL0-TXN-PRODUCT-ID TO RTL0-PS-PRODUCT-ID
047900                 (RTL0-PROD-SALES-COUNT)
048000         MOVE RTL0-TXN-QUANTITY   TO RTL0-PS-QTY-SOLD
048100                 (RTL0-PROD-SALES-COUNT)
048200     END-IF.
048300 4630-EXIT. EXIT.
048400
048500******************************************************************
048600*  4600/4610/4620 - SEARCH ALL LOOKUPS AGAINST THE CASHIER AND   *
048700*  PRODUCT TABLES (BOTH KEPT SORTED); A PLAIN SEARCH AGAINST THE *
048800*  CUSTOMER TABLE, WHICH IS NOT SORTED.                          *
048900******************************************************************
049000 4600-SEARCH-CASHIER-TABLE.
049100     MOVE 'N' TO WS-CASHIER-FOUND-SW.
049200     IF RTL0-CASHIER-COUNT > ZERO
049300         SEARCH ALL RTL0-CT-ENTRY
049400             WHEN RTL0-CT-CASHIER-ID (RTL0-CT-IDX) =
049500                     WS-SRCH-CASHIER-ID
049600                 MOVE 'Y' TO WS-CASHIER-FOUND-SW
049700         END-SEARCH
049800     END-IF.
049900 4600-EXIT. EXIT.
050000
050100 4610-SEARCH-PRODUCT-TABLE.
050200     MOVE 'N' TO WS-PRODUCT-FOUND-SW.
050300     IF RTL0-PRODUCT-COUNT > ZERO
050400         SEARCH ALL RTL0-PT-ENTRY
050500             WHEN RTL0-PT-PRODUCT-ID (RTL0-PT-IDX) =
050600                     WS-SRCH-PRODUCT-ID
050700                 MOVE 'Y' TO WS-PRODUCT-FOUND-SW
050800         END-SEARCH
050900     END-IF.
051000 4610-EXIT. EXIT.
051100
051200 4620-SEARCH-CUSTOMER-TABLE.
051300     MOVE 'N' TO WS-CUSTOMER-FOUND-SW.
051400     SET RTL0-CU-IDX TO 1.
051500     IF RTL0-CUSTOMER-COUNT > ZERO
051600         SEARCH RTL0-CU-ENTRY
051700             AT END
051800                 CONTINUE
051900             WHEN RTL0-CU-CUSTOMER-ID (RTL0-CU-IDX) =
052000                     WS-SRCH-CUSTOMER-ID
052100                 MOVE 'Y' TO WS-CUSTOMER-FOUND-SW
052200         END-SEARCH
052300     END-IF.
052400 4620-EXIT. EXIT.
052500
