000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = RTL0CP1                                      *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Retail Store Batch System -                *
000600*                     Product master record and in-storage       *
000700*                     product/restock tables                     *
000800*                                                                *
000900*  PROPERTY OF FAIRVIEW MERCHANDISE CO. DATA PROCESSING          *
001000*  NOT FOR USE OUTSIDE THE STORE SYSTEMS PROJECT                 *
001100*                                                                *
001200*  FUNCTION =                                                    *
001300*      Defines the PRODUCT-MASTER input record, the RESTOCK-TXN  *
001400*      input record, and the RTL0-PRODUCT-TABLE that stands in   *
001500*      for the indexed product file this shop does not have on   *
001600*      this box.  The table is kept in RTL0-PT-PRODUCT-ID        *
001700*      sequence so RTL0INVM and RTL0SALE can SEARCH ALL it       *
001800*      instead of doing a keyed read.                            *
001900*                                                                *
002000*----------------------------------------------------------------*
002100*                                                                *
002200*  CHANGE ACTIVITY :                                             *
002300*      $SEG(RTL0CP1),COMP(STORESYS),PROD(BATCH   ):              *
002400*                                                                *
002500*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002600*   $D0= I40011  100 880314 HD RGV  : NEW - PRODUCT MASTER LAYOUT*
002700*   $D1= I40118  110 881002 HD RGV  : ADD RESTOCK-TXN LAYOUT     *
002800*   $D2= I40340  120 900711 HD JKS  : ADD PRODUCT TABLE, SEARCH  *
002900*   $D2= I40340  120 900711 HD JKS  : ALL REPLACES LINEAR SCAN   *
003000*   $D3= I41255  200 981103 HD RGV  : Y2K - EXPIRY-DATE TO CCYY  *
003100*   $D4= I41890  210 020509 HD LMT  : WIDEN QTY-ON-HAND TO S9(5) *
003150*   $D5= I42980  240 060829 HD PDW  : CORRECTED PRODUCT-TABLE    *
003160*   $D5= I42980  240 060829 HD PDW  : SORT-PARAGRAPH COMMENT -   *
003170*   $D5= I42980  240 060829 HD PDW  : NOW READS 2900-SORT-       *
003180*   $D5= I42980  240 060829 HD PDW  : PRODUCT-TABLE, PER RTL0INVM*
003190*   $D5= I42980  240 060829 HD PDW  : RENUMBERING                *
003200*                                                                *
003300******************************************************************
003400*----------------------------------------------------------------*
003500*    PRODUCT-MASTER INPUT RECORD                                 *
003600*----------------------------------------------------------------*
003700 01  RTL0-PRODUCT-RECORD.
003800     05  RTL0-PROD-ID              PIC X(10).
003900     05  RTL0-PROD-NAME            PIC X(20).
004000     05  RTL0-PROD-TYPE            PIC X(01).
004100         88  RTL0-PROD-IS-FOOD         VALUE 'F'.
004200         88  RTL0-PROD-IS-NONFOOD      VALUE 'N'.
004300     05  RTL0-PROD-PURCH-PRICE     PIC S9(5)V99 COMP-3.
004400     05  RTL0-PROD-EXPIRY-DATE     PIC 9(08).
004500     05  RTL0-PROD-QTY-ON-HAND     PIC S9(5) COMP-3.
004600     05  FILLER                    PIC X(05).
004700
004800*----------------------------------------------------------------*
004900*    RESTOCK-TXN INPUT RECORD                                    *
005000*----------------------------------------------------------------*
005100 01  RTL0-RESTOCK-RECORD.
005200     05  RTL0-RSTK-PRODUCT-ID      PIC X(10).
005300     05  RTL0-RSTK-QUANTITY        PIC S9(5) COMP-3.
005400     05  FILLER                    PIC X(07).
005500
005600*----------------------------------------------------------------*
005700*    IN-STORAGE PRODUCT TABLE - LOADED FROM PRODUCT-MASTER,      *
005800*    KEPT IN ASCENDING RTL0-PT-PRODUCT-ID SEQUENCE BY 2900-SORT- *
005900*    PRODUCT-TABLE SO IT CAN BE SEARCHED WITH SEARCH ALL.        *
006000*----------------------------------------------------------------*
006100 01  RTL0-PRODUCT-COUNT            PIC 9(4) COMP VALUE ZERO.
006200 01  RTL0-PRODUCT-TABLE.
006300     05  RTL0-PT-ENTRY OCCURS 1 TO 500 TIMES
006400             DEPENDING ON RTL0-PRODUCT-COUNT
006500             ASCENDING KEY IS RTL0-PT-PRODUCT-ID
006600             INDEXED BY RTL0-PT-IDX.
006700         10  RTL0-PT-PRODUCT-ID       PIC X(10).
006800         10  RTL0-PT-PRODUCT-NAME     PIC X(20).
006900         10  RTL0-PT-PRODUCT-TYPE     PIC X(01).
007000         10  RTL0-PT-PURCH-PRICE      PIC S9(5)V99 COMP-3.
007100         10  RTL0-PT-EXPIRY-DATE      PIC 9(08).
007200         10  RTL0-PT-QTY-ON-HAND      PIC S9(5) COMP-3.
007300         10  FILLER                   PIC X(05).
